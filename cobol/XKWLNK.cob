000100*********************************************************
000200* COPYBOOK XKWLNK                                        *
000300* LANGAGE COBOL                                          *
000400*                                                         *
000500* ZONE DE LIAISON STMTPROC <-> KWSCAN.                    *
000600*   - KWLK-LIGNE    : LIGNE DE RELEVE A EXAMINER.         *
000700*   - KWLK-TAXABLE  : 'O' = LIGNE TAXABLE, 'N' = EXONEREE. *
000800*                                                         *
000900* MAJ 1994-02-09 RKM  TK-0417  CREATION DU MEMBRE.        *
001000*********************************************************
001100
001200 01  KWLK-LIGNE                   PIC X(132).
001300 01  KWLK-TAXABLE                 PIC X(01).
001400     88  KWLK-EST-TAXABLE         VALUE 'O'.
001500     88  KWLK-EST-EXONEREE        VALUE 'N'.
