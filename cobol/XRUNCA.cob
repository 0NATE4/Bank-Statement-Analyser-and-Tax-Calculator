000100*********************************************************
000200* COPYBOOK XRUNCA                                        *
000300* LANGAGE COBOL                                          *
000400*                                                         *
000500* ZONE DE LIAISON RUNCTL <-> STMTPROC.                    *
000600*   - STMCA-IN  : PARAMETRES D'APPEL (NOM DU FICHIER      *
000700*                 RELEVE A TRAITER).                     *
000800*   - STMCA-OUT : RESULTATS RENVOYES PAR LE TRAITEMENT    *
000900*                 DU RELEVE (REPREND LES CHAMPS DE LA     *
001000*                 RECORD LAYOUT "SUMMARY OUTPUT" DU       *
001100*                 CAHIER DES CHARGES).                   *
001200*   - STMCA-CR / STMCA-RC : CODES RETOUR.                 *
001300*                                                         *
001400* COPIE A L'IDENTIQUE DANS LE WORKING-STORAGE DE RUNCTL   *
001500* (ZONE D'APPEL CONSTRUITE AVANT LE CALL) ET DANS LA      *
001600* LINKAGE SECTION DE STMTPROC (PARAMETRES RECUS).         *
001700*                                                         *
001800* MAJ 1994-02-09 RKM  TK-0417  CREATION DU MEMBRE.        *
001900* MAJ 1999-01-18 LDC  TK-1301  PASSAGE AN 2000 - LE NOM   *
002000*                     DE FICHIER PASSE DE 40 A 60         *
002100*                     CARACTERES.                         *
002200*********************************************************
002300
002400 01  STMCA-IN.
002500     05  STMCA-IN-FICHIER        PIC X(60).
002600     05  FILLER                  PIC X(04).
002700
002800 01  STMCA-OUT.
002900     05  STMCA-OUT-OUVERTURE     PIC S9(7)V99.
003000     05  STMCA-OUT-CREDITS       PIC S9(9)V99.
003100     05  STMCA-OUT-DEBITS        PIC S9(9)V99.
003200     05  STMCA-OUT-SOLDE         PIC S9(9)V99.
003300     05  STMCA-OUT-TAXABLE       PIC S9(9)V99.
003400     05  FILLER                  PIC X(10).
003500
003600 01  STMCA-CR                    PIC 99.
003700 01  STMCA-RC                    PIC 99.
