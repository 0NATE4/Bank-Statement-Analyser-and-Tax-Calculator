000100*********************************************************
000200* COPYBOOK XSTLIN                                        *
000300* LANGAGE COBOL                                          *
000400*                                                         *
000500* LAYOUT D'UNE LIGNE DE RELEVE BANCAIRE (TEXTE LIBRE).    *
000600* UTILISE EN FD PAR STMTPROC POUR LE FICHIER RELEVE.      *
000700*                                                         *
000800* MAJ 1994-02-09 RKM  TK-0417  CREATION DU MEMBRE.        *
000900* MAJ 1998-11-03 LDC  TK-1255  PASSAGE AN 2000 - AJOUT    *
001000*                     FILLER DE BOUCLAGE ENREGISTREMENT.  *
001100*********************************************************
001200
001300 01  STL-LINE-REC.
001400     05  STL-LINE-TEXT           PIC X(132).
001500     05  FILLER                  PIC X(004).
