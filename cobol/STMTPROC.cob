000100*********************************************************
000200* PROGRAMME STMTPROC                                     *
000300* LANGAGE COBOL                                          *
000400*                                                         *
000500* CE SOUS-PROGRAMME DEPOUILLE LE TEXTE D'UN RELEVE DE     *
000600* COMPTE (UNE LIGNE PAR ENREGISTREMENT) : IL RECONNAIT LE *
000700* SOLDE D'OUVERTURE, CLASSE CHAQUE OPERATION EN CREDIT OU  *
000800* DEBIT A PARTIR DU 1ER JUILLET 2023, CUMULE LES TOTAUX ET *
000900* LE REVENU IMPOSABLE (CREDITS NE PORTANT AUCUN MOT-CLE    *
001000* D'EXONERATION), ET IMPRIME LA SYNTHESE DU RELEVE.        *
001100*                                                         *
001200*********************************************************
001300
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.    STMTPROC.
001600 AUTHOR.        R K MILLS.
001700 INSTALLATION.  DIRECTION DES SYSTEMES BANCAIRES - ATELIER
001800                 RELEVES ET FISCALITE.
001900 DATE-WRITTEN.  21/02/1994.
002000 DATE-COMPILED.
002100 SECURITY.      DIFFUSION RESTREINTE - USAGE INTERNE ATELIER
002200                 RELEVES ET FISCALITE UNIQUEMENT.
002300
002400*----------------------------------------------------------------*
002500* JOURNAL DES MODIFICATIONS                                     *
002600*----------------------------------------------------------------*
002700* 21/02/1994 RKM TK-0417  CREATION DU PROGRAMME.                 *
002800* 02/09/1994 RKM TK-0460  LE CONTROLE DE CONTINUATION SUR LA      *
002900*                         LIGNE SUIVANTE EST AJOUTE (LIBELLES     *
003000*                         D'OPERATION SUR PLUSIEURS LIGNES).      *
003100* 30/06/1996 RKM TK-0820  BORNE DE DATE PORTEE AU 01/07/1996      *
003200*                         (NOUVEL EXERCICE FISCAL).               *
003300* 19/01/1999 LDC TK-1301  PASSAGE AN 2000 - L'ANNEE SUR 2         *
003400*                         POSITIONS DU TOKEN DATE EST DESORMAIS   *
003500*                         TOUJOURS INTERPRETEE 20AA (PLUS JAMAIS  *
003600*                         19AA). REVUE GENERALE DU PROGRAMME.     *
003700* 11/07/2001 GFN TK-1612  BORNE DE DATE PORTEE AU 01/07/2001.     *
003800* 04/03/2003 GFN TK-1734  LA LISTE DES MOTS-CLES D'EXONERATION    *
003900*                         N'EST PLUS SAISIE AU CLAVIER : ELLE EST *
004000*                         CONSTRUITE PAR RUNCTL ET PARTAGEE VIA   *
004100*                         KWL-TABLE-AREA (APPEL A KWSCAN).        *
004200* 01/07/2023 BEP TK-2041  BORNE DE DATE PORTEE AU 01/07/2023      *
004300*                         (EXERCICE 2023-24).                    *
004400* 14/09/2023 BEP TK-2045  RELECTURE - AUCUNE ANOMALIE RELEVEE.    *
004500* 06/10/2023 BEP TK-2051  DOCUMENTATION COMPLEMENTAIRE DEMANDEE    *
004600*                         PAR LE CONTROLE QUALITE ATELIER - AJOUT  *
004700*                         DE BANNIERES ET DE COMMENTAIRES DE       *
004800*                         PARAGRAPHE, AUCUNE LOGIQUE MODIFIEE.     *
004900* 27/10/2023 BEP TK-2052  CORRECTION : 3400-RECHERCHE-MONTANT      *
005000*                         REUTILISAIT 7000-NETTOYER-TOKEN, QUI     *
005100*                         SUPPRIME AUSSI LE SIGNE '$' - OR CE       *
005200*                         NETTOYAGE N'EST PREVU PAR LE CAHIER DES   *
005300*                         CHARGES QUE POUR LE SOLDE D'OUVERTURE     *
005400*                         (2200-MONTANT-DOLLAR). UN TOKEN '$' SUR   *
005500*                         UNE LIGNE DE TRANSACTION POUVAIT DONC     *
005600*                         ETRE ACCEPTE A TORT COMME MONTANT. AJOUT  *
005700*                         DE 7020/7030 (VIRGULES SEULEMENT) POUR    *
005800*                         LA PASSE DES TRANSACTIONS.                *
005900* 27/10/2023 BEP TK-2053  CORRECTION : FD STMT-FILE DECLARAIT 132   *
006000*                         CARACTERES ALORS QUE STL-LINE-REC (COPY   *
006100*                         XSTLIN) EN FAIT 136 (TEXTE 132 + FILLER   *
006200*                         4) - MEME ECART QUE CELUI DEJA CORRIGE     *
006300*                         SUR RAPPORT-FILE. CLAUSE RAMENEE A 136.    *
006400* 08/11/2023 BEP TK-2054  CORRECTION : 8110-AJOUTER-TOKEN AJOUTAIT   *
006500*                         UN BLANC APRES CHAQUE TOKEN DU LIBELLE,    *
006600*                         Y COMPRIS LE DERNIER - 8100 ENCHAINANT     *
006700*                         ENSUITE AVEC ' $' + LE MONTANT, LA LIGNE   *
006800*                         DE DETAIL PORTAIT DEUX BLANCS AVANT LE     *
006900*                         MONTANT AU LIEU D'UN SEUL. LE BLANC N'EST  *
007000*                         DESORMAIS PLUS AJOUTE APRES LE DERNIER     *
007100*                         TOKEN DU LIBELLE.                         *
007200* 08/11/2023 BEP TK-2055  CORRECTION : W-MONTANT-EDIT (PIC           *
007300*                         $$$$$$$$9.99) N'A PAS DE CARACTERE DE      *
007400*                         SIGNE - UN SOLDE GLOBAL NEGATIF PERDAIT    *
007500*                         SON SIGNE A L'IMPRESSION (MOVE DE LA       *
007600*                         VALEUR ABSOLUE). 7500-FORMATER-MONTANT     *
007700*                         EDITE DESORMAIS LA VALEUR ABSOLUE PUIS     *
007800*                         REINSERE LE '-' APRES LE '$' SI LE         *
007900*                         MONTANT D'ORIGINE ETAIT NEGATIF.           *
008000*----------------------------------------------------------------*
008100
008200 ENVIRONMENT DIVISION.
008300 CONFIGURATION SECTION.
008400 SPECIAL-NAMES.
008500     CLASS CLASSE-CHIFFRE  IS '0' THRU '9'.
008600
008700 INPUT-OUTPUT SECTION.
008800 FILE-CONTROL.
008900     SELECT  STMT-FILE    ASSIGN  TO  W-NOM-FICHIER
009000                           ORGANIZATION LINE SEQUENTIAL
009100                           FILE STATUS  STMT-FS.
009200
009300     SELECT  RAPPORT-FILE ASSIGN  TO  RPTOUT
009400                           ORGANIZATION LINE SEQUENTIAL
009500                           FILE STATUS  RAPPORT-FS.
009600
009700*----------------------------------------------------------------*
009800 DATA DIVISION.
009900*----------------------------------------------------------------*
010000 FILE SECTION.
010100 FD  STMT-FILE
010200     RECORD  CONTAINS 136 CHARACTERS
010300     DATA RECORD  STL-LINE-REC.
010400 COPY XSTLIN.
010500
010600* RAPPORT-FILE EST OUVERT PAR RUNCTL AVANT LE TRAITEMENT DU
010700* PREMIER RELEVE - CE PROGRAMME SE CONTENTE D'Y ECRIRE.
010800 FD  RAPPORT-FILE EXTERNAL
010900     RECORD  CONTAINS 136 CHARACTERS
011000     DATA RECORD  RPT-LINE-REC.
011100 COPY XSUMLIN.
011200
011300*----------------------------------------------------------------*
011400 WORKING-STORAGE SECTION.
011500*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
011600 01  SLATVARS              PIC X(122)                 VALUE 'SLAT
011700-    'VARS START: DATEUPD TIMEUPD PROGRAMMERNAME MODNAME LVNO UPNO
011800-    ' DATA-SET-NAME-FOR-THE-LIBRARIAN-MASTER-FILESLAT VARS END'.
011900
012000 01  VERSION                PIC X(23) VALUE 'STMTPROC 07 DU 230901'.
012100
012200* STATUTS FICHIER DU RELEVE EN LECTURE ET DU RAPPORT EN ECRITURE.
012300 01  STMT-FS                PIC XX.
012400* EXTERNAL : LE STATUT EST PARTAGE AVEC RUNCTL QUI A OUVERT LE FICHIER.
012500 01  RAPPORT-FS             PIC XX EXTERNAL.
012600* NOM DU RELEVE A TRAITER, RECU DE RUNCTL VIA STMCA-IN-FICHIER.
012700 01  W-NOM-FICHIER          PIC X(60).
012800
012900* TABLE DE TRAVAIL - LE RELEVE EST CHARGE EN MEMOIRE LIGNE PAR
013000* LIGNE AVANT LE DEPOUILLEMENT (CF CAHIER DES CHARGES : LES
013100* PASSES SOLDE D'OUVERTURE ET TRANSACTIONS RELISENT LES MEMES
013200* LIGNES PLUSIEURS FOIS).
013300* W-NB-LIGNES EST PORTE EN NIVEAU 77, ISOLE DE TOUT GROUPE, COMME
013400* COMPTEUR D'ENREGISTREMENTS DU RELEVE CHARGE EN MEMOIRE.
013500 77  W-NB-LIGNES             PIC S9(4) COMP.
013600 01  W-IDX-LIGNE             PIC S9(4) COMP.
013700 01  W-LIGNES-TAB            PIC X(132) OCCURS 3000 TIMES.
013800
013900* LIGNE EN COURS D'EXAMEN, SA SUIVANTE (CONTROLE DE CONTINUATION),
014000* SA COPIE EN MINUSCULES (CLASSEMENT CREDIT/DEBIT) ET LA LIGNE DE
014100* SORTIE EN COURS DE CONSTRUCTION POUR LE RAPPORT.
014200 01  W-LIGNE-COURANTE        PIC X(132).
014300 01  W-LIGNE-SUIVANTE        PIC X(132).
014400 01  W-LIGNE-MIN             PIC X(132).
014500 01  W-LIGNE-SORTIE          PIC X(132).
014600 01  W-PTR-SORTIE            PIC S9(4) COMP.
014700
014800* W-TOK1 RECOIT LE PREMIER TOKEN DE LA LIGNE EN COURS D'EXAMEN,
014900* W-TOK-SUIV LE PREMIER TOKEN DE LA LIGNE SUIVANTE (CONTROLE DE
015000* CONTINUATION).
015100 01  W-TOK1                  PIC X(10).
015200 01  W-TOK-SUIV              PIC X(10).
015300
015400* TABLE DES TOKENS D'UNE LIGNE DECOUPEE (4000-DECOUPE-LIGNE) -
015500* 20 TOKENS DE 30 CARACTERES SUFFISENT LARGEMENT AUX LIBELLES
015600* ET MONTANTS RENCONTRES SUR CE TYPE DE RELEVE.
015700 01  W-TOK-TAB-GRP.
015800     05  W-TOK-TAB           OCCURS 20 TIMES
015900                              PIC X(30).
016000 01  W-NB-TOK                PIC S9(4) COMP.
016100 01  W-PTR                   PIC S9(4) COMP.
016200 01  W-I                     PIC S9(4) COMP.
016300 01  W-IDX-MOT                PIC S9(4) COMP.
016400
016500* DECOMPOSITION DU TOKEN DATE DD/MM/AA EN SES TROIS COMPOSANTES -
016600* W-DATE-NUM EST LA DATE RECOMPOSEE EN AAAAMMJJ POUR COMPARAISON
016700* NUMERIQUE A LA BORNE DE L'EXERCICE FISCAL.
016800 01  W-JJ-TOK                PIC 99.
016900 01  W-MM-TOK                PIC 99.
017000 01  W-AAAA-TOK              PIC 99.
017100 01  W-DATE-NUM              PIC 9(08) COMP.
017200
017300* BLOC DE TEMOINS (TOUS PIC X(01), VALEUR 'O'/'N') - UN TEMOIN PAR
017400* DECISION BINAIRE DU DEPOUILLEMENT : FORME DE DATE, VALIDITE DE
017500* DATE, ARMEMENT DE LA LIGNE COURANTE, TYPE DE TRANSACTION,
017600* CONTINUATION DE LIBELLE, SOUS-CHAINE TROUVEE, OUVERTURE TROUVEE,
017700* PRESENCE DU '$', MONTANT TROUVE, FORME ET VALIDITE DU MONTANT.
017800 01  W-FORME-DATE-SW         PIC X(01).
017900     88  W-FORME-DATE-OK        VALUE 'O'.
018000     88  W-FORME-DATE-MAUVAISE  VALUE 'N'.
018100 01  W-DATE-VALIDE-SW        PIC X(01).
018200     88  W-DATE-VALIDE           VALUE 'O'.
018300     88  W-DATE-INVALIDE         VALUE 'N'.
018400
018500* W-ARME-SW PORTE LA MEMOIRE D'UNE LIGNE EN ATTENTE DE SON MONTANT
018600* (LIBELLE SUR PLUSIEURS LIGNES, CF TK-0460 CI-DESSUS) : TANT QUE
018700* LE PROGRAMME EST 'ARME', LA LIGNE COURANTE N'EST PAS RECLASSEE,
018800* SEULE LA RECHERCHE DU MONTANT SUR LA LIGNE SUIVANTE CONTINUE.
018900 01  W-ARME-SW               PIC X(01) VALUE 'N'.
019000     88  W-EST-ARME              VALUE 'O'.
019100     88  W-EST-DESARME           VALUE 'N'.
019200 01  W-TYPE-TXN-SW           PIC X(01).
019300     88  W-TYPE-CREDIT           VALUE 'C'.
019400     88  W-TYPE-DEBIT            VALUE 'D'.
019500
019600 01  W-CONTINUATION-SW       PIC X(01).
019700     88  W-CONTINUATION-OK       VALUE 'O'.
019800     88  W-CONTINUATION-NON-OK   VALUE 'N'.
019900
020000 01  W-SOUSCHAINE-SW         PIC X(01).
020100     88  W-SOUSCHAINE-TROUVEE    VALUE 'O'.
020200     88  W-SOUSCHAINE-ABSENTE    VALUE 'N'.
020300
020400 01  W-OUVERTURE-SW          PIC X(01).
020500     88  W-OUVERTURE-TROUVEE     VALUE 'O'.
020600     88  W-OUVERTURE-ABSENTE     VALUE 'N'.
020700
020800 01  W-DOLLAR-SW             PIC X(01).
020900     88  W-DOLLAR-TROUVE         VALUE 'O'.
021000     88  W-DOLLAR-ABSENT         VALUE 'N'.
021100
021200 01  W-MONTANT-TROUVE-SW     PIC X(01).
021300     88  W-MONTANT-TROUVE        VALUE 'O'.
021400     88  W-MONTANT-NON-TROUVE    VALUE 'N'.
021500
021600 01  W-MONTANT-FORME-SW      PIC X(01).
021700     88  W-MONTANT-MALFORME      VALUE 'M'.
021800     88  W-MONTANT-BIEN-FORME    VALUE 'B'.
021900 01  W-MONTANT-VALIDE-SW     PIC X(01).
022000     88  W-MONTANT-VALIDE        VALUE 'O'.
022100     88  W-MONTANT-INVALIDE      VALUE 'N'.
022200
022300* ZONE GENERIQUE DE RECHERCHE DE SOUS-CHAINE (CASSE RESPECTEE)
022400 01  W-CIBLE-RECH            PIC X(132).
022500 01  W-CIBLE-RECH-R          REDEFINES W-CIBLE-RECH.
022600     05  W-CIBLE-CAR         OCCURS 132 TIMES
022700                              PIC X(01).
022800 01  W-MOTIF-RECH            PIC X(30).
022900 01  W-MOTIF-RECH-R          REDEFINES W-MOTIF-RECH.
023000     05  W-MOTIF-CAR         OCCURS 30 TIMES
023100                              PIC X(01).
023200 01  W-LEN-CIBLE              PIC S9(4) COMP.
023300 01  W-LEN-MOTIF              PIC S9(4) COMP.
023400 01  W-POS-MAX-RECH           PIC S9(4) COMP.
023500 01  W-POS-RECH                PIC S9(4) COMP.
023600
023700* MOTS-CLES DE CLASSIFICATION CREDIT / DEBIT (LIGNE MISE EN
023800* MINUSCULES AVANT RECHERCHE)
023900 01  CREDIT-MOTS-INIT.
024000     05  FILLER              PIC X(10) VALUE 'deposit'.
024100     05  FILLER              PIC X(10) VALUE 'refund'.
024200     05  FILLER              PIC X(10) VALUE 'credit'.
024300     05  FILLER              PIC X(10) VALUE 'interest'.
024400 01  CREDIT-MOTS-TAB         REDEFINES CREDIT-MOTS-INIT.
024500     05  CREDIT-MOTS         OCCURS 4 TIMES
024600                              PIC X(10).
024700
024800 01  DEBIT-MOTS-INIT.
024900     05  FILLER              PIC X(10) VALUE 'debit'.
025000     05  FILLER              PIC X(10) VALUE 'withdrawal'.
025100 01  DEBIT-MOTS-TAB          REDEFINES DEBIT-MOTS-INIT.
025200     05  DEBIT-MOTS          OCCURS 2 TIMES
025300                              PIC X(10).
025400
025500* TOKENS DE CONTINUATION DE LIBELLE (CASSE RESPECTEE)
025600 01  CONTIN-MOTS-INIT.
025700     05  FILLER              PIC X(04) VALUE 'MR'.
025800     05  FILLER              PIC X(04) VALUE 'MRS'.
025900     05  FILLER              PIC X(04) VALUE 'MISS'.
026000     05  FILLER              PIC X(04) VALUE 'DR'.
026100     05  FILLER              PIC X(04) VALUE 'Use'.
026200 01  CONTIN-MOTS-TAB         REDEFINES CONTIN-MOTS-INIT.
026300     05  CONTIN-MOTS         OCCURS 5 TIMES
026400                              PIC X(04).
026500
026600* NETTOYAGE ET ANALYSE D'UN TOKEN DE MONTANT
026700 01  W-TOKEN-A-NETTOYER       PIC X(20).
026800 01  W-TOKEN-A-NETTOYER-R     REDEFINES W-TOKEN-A-NETTOYER.
026900     05  W-TOKEN-CAR          OCCURS 20 TIMES
027000                               PIC X(01).
027100 01  W-TOK-NETTOYE            PIC X(20).
027200 01  W-TOK-NETTOYE-R          REDEFINES W-TOK-NETTOYE.
027300     05  W-TOK-NETTOYE-CAR    OCCURS 20 TIMES
027400                               PIC X(01).
027500 01  W-LEN-NETTOYE            PIC S9(4) COMP.
027600 01  W-POS-POINT              PIC S9(4) COMP.
027700 01  W-NB-AVANT               PIC S9(4) COMP.
027800 01  W-NB-APRES               PIC S9(4) COMP.
027900
028000* ACCUMULATEURS DE LA CONVERSION CARACTERE PAR CARACTERE D'UN
028100* MONTANT (6500-CONVERTIR-MONTANT ET SES PARAGRAPHES DE DETAIL).
028200 01  W-CHIFFRE-TRAV           PIC 9(01).
028300 01  W-VAL-ENTIER             PIC S9(9) COMP.
028400 01  W-VAL-DEC                PIC S9(4) COMP.
028500 01  W-NB-DEC-PRIS            PIC S9(4) COMP.
028600 01  W-MONTANT-VAL            PIC S9(9)V99.
028700
028800* MISE EN FORME DES MONTANTS IMPRIMES (PAS D'ALIGNEMENT EN
028900* COLONNES - LE CAHIER DES CHARGES DEMANDE UN RAPPORT EN TEXTE
029000* LIBRE, MONTANT CADRE A GAUCHE APRES LE LIBELLE)
029100* ZONES D'APPEL DE 7500-FORMATER-MONTANT ET SON RESULTAT EDITE.
029200 01  W-MONTANT-A-FORMATER     PIC S9(9)V99.
029300* TK-2055 : VALEUR ABSOLUE DE W-MONTANT-A-FORMATER - L'EDITION
029400* $$$$$$$$9.99 N'A PAS DE CARACTERE DE SIGNE, LE SIGNE EST DONC
029500* REPORTE A LA MAIN SUR W-MONTANT-TXT CI-DESSOUS.
029600 01  W-MONTANT-ABS            PIC 9(09)V99.
029700 01  W-MONTANT-EDIT           PIC $$$$$$$$9.99.
029800 01  W-MONTANT-TXT            PIC X(15).
029900 01  W-MONTANT-TXT-SAV        PIC X(15).
030000
030100*----------------------------------------------------------------*
030200* ZONE DE LIAISON VERS KWSCAN (RECHERCHE DES MOTS-CLES
030300* D'EXONERATION) - CONSERVEE EN WORKING-STORAGE CAR CE
030400* PROGRAMME EST L'APPELANT.
030500 COPY XKWLNK.
030600
030700*----------------------------------------------------------------*
030800 LINKAGE SECTION.
030900* DESCRIPTION DES PARAMETRES - COPY XRUNCA
031000 COPY XRUNCA.
031100
031200*----------------------------------------------------------------*
031300 PROCEDURE DIVISION USING STMCA-IN
031400                           STMCA-OUT
031500                           STMCA-CR
031600                           STMCA-RC.
031700*=================================================================
031800* =================================================================
031900* 0100-ENTREE : OUVERTURE DU RELEVE, CHARGEMENT EN MEMOIRE,
032000* RECHERCHE DU SOLDE D'OUVERTURE PUIS PASSE DES TRANSACTIONS
032100* LIGNE PAR LIGNE. LE RAPPORT N'EST IMPRIME QUE SI LE RELEVE A
032200* PU ETRE OUVERT ET LU SANS ERREUR (STMCA-CR NOT > ZERO).
032300* =================================================================
032400 0100-ENTREE.
032500     MOVE 00                 TO STMCA-CR
032600     MOVE 00                 TO STMCA-RC
032700     MOVE 0                  TO STMCA-OUT-OUVERTURE
032800     MOVE 0                  TO STMCA-OUT-CREDITS
032900     MOVE 0                  TO STMCA-OUT-DEBITS
033000     MOVE 0                  TO STMCA-OUT-SOLDE
033100     MOVE 0                  TO STMCA-OUT-TAXABLE
033200     MOVE STMCA-IN-FICHIER   TO W-NOM-FICHIER
033300
033400     PERFORM 0200-OUVERTURE-FICHIER
033500        THRU 0200-OUVERTURE-FICHIER-EXIT
033600
033700     IF STMCA-CR NOT > ZERO
033800        PERFORM 1000-CHARGEMENT-LIGNES
033900           THRU 1000-CHARGEMENT-LIGNES-EXIT
034000        CLOSE STMT-FILE
034100
034200        PERFORM 2000-SOLDE-OUVERTURE
034300           THRU 2000-SOLDE-OUVERTURE-EXIT
034400
034500        IF W-NB-LIGNES > 1
034600           SET W-EST-DESARME TO TRUE
034700           PERFORM 3000-PASSE-TRANSACTIONS
034800              THRU 3000-PASSE-TRANSACTIONS-EXIT
034900              VARYING W-IDX-LIGNE FROM 1 BY 1
035000              UNTIL W-IDX-LIGNE > W-NB-LIGNES - 1
035100        END-IF
035200
035300* LE SOLDE GLOBAL EST RECALCULE ICI PLUTOT QUE CUMULE AU FIL DES
035400* LIGNES POUR EVITER TOUT ECART D'ARRONDI INTERMEDIAIRE.
035500        COMPUTE STMCA-OUT-SOLDE =
035600              STMCA-OUT-OUVERTURE + STMCA-OUT-CREDITS
035700                 - STMCA-OUT-DEBITS
035800
035900        PERFORM 8000-IMPRESSION-SYNTHESE
036000           THRU 8000-IMPRESSION-SYNTHESE-EXIT
036100     END-IF
036200
036300     GOBACK
036400     .
036500 0100-ENTREE-EXIT.
036600     EXIT.
036700
036800*=================================================================
036900* 0200-OUVERTURE-FICHIER : OUVERTURE DU RELEVE DESIGNE PAR RUNCTL
037000* (W-NOM-FICHIER). TOUT STATUT AUTRE QUE '00' EST FATAL POUR CE
037100* RELEVE - LE TRAITEMENT PASSE AU RELEVE SUIVANT (VOIR RUNCTL).
037200 0200-OUVERTURE-FICHIER.
037300     OPEN INPUT STMT-FILE
037400     IF STMT-FS NOT = '00'
037500* CODE RETOUR 12/02 : LE RELEVE N'A PAS PU ETRE OUVERT.
037600        MOVE 12              TO STMCA-CR
037700        MOVE 02              TO STMCA-RC
037800     END-IF
037900     .
038000 0200-OUVERTURE-FICHIER-EXIT.
038100     EXIT.
038200
038300*=================================================================
038400* 1000-CHARGEMENT-LIGNES : CHARGE TOUT LE RELEVE EN MEMOIRE AVANT
038500* DEPOUILLEMENT (CF COMMENTAIRE DE W-LIGNES-TAB CI-DESSUS).
038600 1000-CHARGEMENT-LIGNES.
038700     MOVE 0                  TO W-NB-LIGNES
038800     PERFORM 1100-LIRE-UNE-LIGNE
038900        THRU 1100-LIRE-UNE-LIGNE-EXIT
039000        UNTIL STMT-FS = '10'
039100           OR W-NB-LIGNES = 3000
039200     .
039300 1000-CHARGEMENT-LIGNES-EXIT.
039400     EXIT.
039500
039600* 1100-LIRE-UNE-LIGNE : LECTURE ELEMENTAIRE D'UNE LIGNE DU RELEVE
039700* ET RANGEMENT DANS LA TABLE DE TRAVAIL - LE DEBORDEMENT A 3000
039800* LIGNES EST UNE BUTEE DE SECURITE, JAMAIS ATTEINTE EN EXPLOITATION.
039900 1100-LIRE-UNE-LIGNE.
040000     READ STMT-FILE
040100        AT END MOVE '10'     TO STMT-FS
040200     END-READ
040300     IF STMT-FS NOT = '10'
040400        ADD 1                TO W-NB-LIGNES
040500        MOVE STL-LINE-TEXT   TO W-LIGNES-TAB(W-NB-LIGNES)
040600     END-IF
040700     .
040800 1100-LIRE-UNE-LIGNE-EXIT.
040900     EXIT.
041000
041100*=================================================================
041200* PASSE DU SOLDE D'OUVERTURE : PREMIERE LIGNE PORTANT LE LIBELLE
041300* "OPENING BALANCE", PREMIER TOKEN DE CETTE LIGNE CONTENANT '$'.
041400*=================================================================
041500* AUCUN SOLDE D'OUVERTURE TROUVE : STMCA-OUT-OUVERTURE RESTE A ZERO.
041600 2000-SOLDE-OUVERTURE.
041700     SET W-OUVERTURE-ABSENTE TO TRUE
041800     PERFORM 2100-RECHERCHE-LIGNE-OUVERTURE
041900        THRU 2100-RECHERCHE-LIGNE-OUVERTURE-EXIT
042000        VARYING W-IDX-LIGNE FROM 1 BY 1
042100        UNTIL W-IDX-LIGNE > W-NB-LIGNES
042200           OR W-OUVERTURE-TROUVEE
042300     .
042400 2000-SOLDE-OUVERTURE-EXIT.
042500     EXIT.
042600
042700* 2100-RECHERCHE-LIGNE-OUVERTURE : BALAYAGE SEQUENTIEL DE LA TABLE
042800* TANT QUE LA LIGNE 'OPENING BALANCE' N'EST PAS TROUVEE.
042900 2100-RECHERCHE-LIGNE-OUVERTURE.
043000     MOVE W-LIGNES-TAB(W-IDX-LIGNE)    TO W-CIBLE-RECH
043100     MOVE 'Opening Balance'            TO W-MOTIF-RECH
043200     PERFORM 9000-TROUVER-SOUSCHAINE
043300        THRU 9000-TROUVER-SOUSCHAINE-EXIT
043400
043500     IF W-SOUSCHAINE-TROUVEE
043600        SET W-OUVERTURE-TROUVEE TO TRUE
043700        MOVE W-LIGNES-TAB(W-IDX-LIGNE) TO W-LIGNE-COURANTE
043800        PERFORM 4000-DECOUPE-LIGNE
043900           THRU 4000-DECOUPE-LIGNE-EXIT
044000
044100        SET W-DOLLAR-ABSENT TO TRUE
044200        PERFORM 2200-MONTANT-DOLLAR
044300           THRU 2200-MONTANT-DOLLAR-EXIT
044400           VARYING W-I FROM 1 BY 1
044500           UNTIL W-I > W-NB-TOK
044600              OR W-DOLLAR-TROUVE
044700     END-IF
044800     .
044900 2100-RECHERCHE-LIGNE-OUVERTURE-EXIT.
045000     EXIT.
045100
045200* 2200-MONTANT-DOLLAR : RECHERCHE, PARMI LES TOKENS DE LA LIGNE
045300* D'OUVERTURE, DU PREMIER QUI PORTE LE SIGNE '$' ET LE RETIENT
045400* COMME SOLDE D'OUVERTURE APRES NETTOYAGE ET CONTROLE DE FORME.
045500 2200-MONTANT-DOLLAR.
045600     PERFORM 9100-CONTIENT-DOLLAR
045700        THRU 9100-CONTIENT-DOLLAR-EXIT
045800     IF W-DOLLAR-TROUVE
045900        MOVE W-TOK-TAB(W-I)  TO W-TOKEN-A-NETTOYER
046000        PERFORM 7000-NETTOYER-TOKEN
046100           THRU 7000-NETTOYER-TOKEN-EXIT
046200        PERFORM 6000-VALIDER-MONTANT
046300           THRU 6000-VALIDER-MONTANT-EXIT
046400        IF W-MONTANT-VALIDE
046500           PERFORM 6500-CONVERTIR-MONTANT
046600              THRU 6500-CONVERTIR-MONTANT-EXIT
046700           MOVE W-MONTANT-VAL TO STMCA-OUT-OUVERTURE
046800        END-IF
046900     END-IF
047000     .
047100 2200-MONTANT-DOLLAR-EXIT.
047200     EXIT.
047300
047400* 9100-CONTIENT-DOLLAR : LE TOKEN COURANT PORTE-T-IL LE CARACTERE
047500* '$' EN UNE DE SES 30 POSITIONS ?
047600 9100-CONTIENT-DOLLAR.
047700     SET W-DOLLAR-ABSENT TO TRUE
047800     PERFORM 9110-TESTER-CARACTERE-DOLLAR
047900        THRU 9110-TESTER-CARACTERE-DOLLAR-EXIT
048000        VARYING W-PTR FROM 1 BY 1
048100        UNTIL W-PTR > 30
048200           OR W-DOLLAR-TROUVE
048300     .
048400 9100-CONTIENT-DOLLAR-EXIT.
048500     EXIT.
048600
048700* 9110 TESTE UNE POSITION DU TOKEN COURANT.
048800 9110-TESTER-CARACTERE-DOLLAR.
048900     IF W-TOK-TAB(W-I)(W-PTR:1) = '$'
049000        SET W-DOLLAR-TROUVE TO TRUE
049100     END-IF
049200     .
049300 9110-TESTER-CARACTERE-DOLLAR-EXIT.
049400     EXIT.
049500
049600*=================================================================
049700* PASSE DES TRANSACTIONS : EXAMINE LES LIGNES 1 A N-1, CHACUNE
049800* AVEC SA LIGNE SUIVANTE. L'INDICATEUR D'ARMEMENT PERSISTE
049900* D'UNE LIGNE A L'AUTRE TANT QU'AUCUN MONTANT N'A ETE RETENU
050000* SUR UNE LIGNE DONT LA SUIVANTE PASSE LE CONTROLE DE
050100* CONTINUATION (LIBELLES D'OPERATION SUR PLUSIEURS LIGNES).
050200*=================================================================
050300 3000-PASSE-TRANSACTIONS.
050400* LIGNE DESARMEE : ON EXAMINE SON PROPRE CONTENU POUR LA CLASSER.
050500     IF W-EST-DESARME
050600        MOVE W-LIGNES-TAB(W-IDX-LIGNE) TO W-LIGNE-COURANTE
050700        PERFORM 3100-CLASSER-LIGNE
050800           THRU 3100-CLASSER-LIGNE-EXIT
050900     END-IF
051000
051100* LIGNE ARMEE (EN ATTENTE DE MONTANT) : ON CONTROLE D'ABORD QUE
051200* LA LIGNE SUIVANTE EST UNE CONTINUATION ACCEPTABLE, PUIS ON Y
051300* CHERCHE LE MONTANT DE L'OPERATION EN COURS.
051400     IF W-EST-ARME
051500        MOVE W-LIGNES-TAB(W-IDX-LIGNE + 1) TO W-LIGNE-SUIVANTE
051600        PERFORM 3300-VERIF-CONTINUATION
051700           THRU 3300-VERIF-CONTINUATION-EXIT
051800
051900        IF W-CONTINUATION-OK
052000           MOVE W-LIGNES-TAB(W-IDX-LIGNE) TO W-LIGNE-COURANTE
052100           PERFORM 4000-DECOUPE-LIGNE
052200              THRU 4000-DECOUPE-LIGNE-EXIT
052300
052400           SET W-MONTANT-NON-TROUVE TO TRUE
052500           PERFORM 3400-RECHERCHE-MONTANT
052600              THRU 3400-RECHERCHE-MONTANT-EXIT
052700              VARYING W-I FROM 1 BY 1
052800              UNTIL W-I > W-NB-TOK
052900                 OR W-MONTANT-TROUVE
053000
053100           IF W-MONTANT-TROUVE
053200              PERFORM 3500-TRAITER-MONTANT
053300                 THRU 3500-TRAITER-MONTANT-EXIT
053400              SET W-EST-DESARME TO TRUE
053500           END-IF
053600        END-IF
053700     END-IF
053800     .
053900 3000-PASSE-TRANSACTIONS-EXIT.
054000     EXIT.
054100
054200*=================================================================
054300* =================================================================
054400* 3100-CLASSER-LIGNE : SI LA LIGNE COMMENCE PAR UNE DATE VALIDE
054500* (1ER JUILLET 2023 OU POSTERIEURE), LA LIGNE EST MISE EN
054600* MINUSCULES DANS W-LIGNE-MIN (COMPARAISON INSENSIBLE A LA CASSE
054700* POUR LE SEUL CLASSEMENT CREDIT/DEBIT - PAS POUR KWSCAN) ET
054800* CLASSEE CREDIT OU DEBIT. SINON LA LIGNE N'EST PAS UNE LIGNE
054900* D'OPERATION ET RESTE DESARMEE.
055000* =================================================================
055100 3100-CLASSER-LIGNE.
055200     PERFORM 3150-PREMIER-TOKEN
055300        THRU 3150-PREMIER-TOKEN-EXIT
055400     PERFORM 3200-PORTE-DATE
055500        THRU 3200-PORTE-DATE-EXIT
055600
055700     IF W-DATE-VALIDE
055800        MOVE W-LIGNE-COURANTE TO W-LIGNE-MIN
055900* MISE EN MINUSCULES POUR LA RECHERCHE DES MOTS-CLES DE
056000        INSPECT W-LIGNE-MIN CONVERTING
056100           'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
056200           TO 'abcdefghijklmnopqrstuvwxyz'
056300
056400* D'ABORD LE CREDIT, PUIS LE DEBIT SI LE CREDIT N'EST PAS RETENU -
056500        PERFORM 3120-CHERCHE-MOT-CREDIT
056600           THRU 3120-CHERCHE-MOT-CREDIT-EXIT
056700        IF W-SOUSCHAINE-TROUVEE
056800           SET W-TYPE-CREDIT TO TRUE
056900           SET W-EST-ARME    TO TRUE
057000        ELSE
057100           PERFORM 3130-CHERCHE-MOT-DEBIT
057200              THRU 3130-CHERCHE-MOT-DEBIT-EXIT
057300           IF W-SOUSCHAINE-TROUVEE
057400              SET W-TYPE-DEBIT TO TRUE
057500              SET W-EST-ARME   TO TRUE
057600           END-IF
057700        END-IF
057800     END-IF
057900     .
058000 3100-CLASSER-LIGNE-EXIT.
058100     EXIT.
058200
058300* 3120-CHERCHE-MOT-CREDIT : LA LIGNE EST-ELLE UNE OPERATION DE
058400* CREDIT (PRESENCE D'UN DES MOTS DE CREDIT-MOTS, CASSE RESPECTEE) ?
058500 3120-CHERCHE-MOT-CREDIT.
058600     MOVE W-LIGNE-MIN        TO W-CIBLE-RECH
058700     SET W-SOUSCHAINE-ABSENTE TO TRUE
058800     PERFORM 3125-TESTER-MOT-CREDIT
058900        THRU 3125-TESTER-MOT-CREDIT-EXIT
059000        VARYING W-IDX-MOT FROM 1 BY 1
059100        UNTIL W-IDX-MOT > 4
059200           OR W-SOUSCHAINE-TROUVEE
059300     .
059400 3120-CHERCHE-MOT-CREDIT-EXIT.
059500     EXIT.
059600
059700* 3125 TESTE UN MOT DE CREDIT-MOTS SUR LA LIGNE EN MINUSCULES.
059800 3125-TESTER-MOT-CREDIT.
059900     MOVE CREDIT-MOTS(W-IDX-MOT) TO W-MOTIF-RECH
060000     PERFORM 9000-TROUVER-SOUSCHAINE
060100        THRU 9000-TROUVER-SOUSCHAINE-EXIT
060200     .
060300 3125-TESTER-MOT-CREDIT-EXIT.
060400     EXIT.
060500
060600* 3130-CHERCHE-MOT-DEBIT : MEME PRINCIPE QUE 3120-CHERCHE-MOT-CREDIT
060700* MAIS SUR LA LISTE DEBIT-MOTS.
060800 3130-CHERCHE-MOT-DEBIT.
060900     MOVE W-LIGNE-MIN        TO W-CIBLE-RECH
061000     SET W-SOUSCHAINE-ABSENTE TO TRUE
061100     PERFORM 3135-TESTER-MOT-DEBIT
061200        THRU 3135-TESTER-MOT-DEBIT-EXIT
061300        VARYING W-IDX-MOT FROM 1 BY 1
061400        UNTIL W-IDX-MOT > 2
061500           OR W-SOUSCHAINE-TROUVEE
061600     .
061700 3130-CHERCHE-MOT-DEBIT-EXIT.
061800     EXIT.
061900
062000* 3135 TESTE UN MOT DE DEBIT-MOTS SUR LA LIGNE EN MINUSCULES.
062100 3135-TESTER-MOT-DEBIT.
062200     MOVE DEBIT-MOTS(W-IDX-MOT)  TO W-MOTIF-RECH
062300     PERFORM 9000-TROUVER-SOUSCHAINE
062400        THRU 9000-TROUVER-SOUSCHAINE-EXIT
062500     .
062600 3135-TESTER-MOT-DEBIT-EXIT.
062700     EXIT.
062800
062900* 3150-PREMIER-TOKEN : EXTRAIT LE PREMIER MOT DE LA LIGNE COURANTE
063000* POUR LE SOUMETTRE AU CONTROLE DE FORME DE DATE (3210).
063100 3150-PREMIER-TOKEN.
063200     MOVE SPACES              TO W-TOK1
063300     UNSTRING W-LIGNE-COURANTE DELIMITED BY ALL SPACE
063400        INTO W-TOK1
063500     .
063600 3150-PREMIER-TOKEN-EXIT.
063700     EXIT.
063800
063900*=================================================================
064000* 3200-PORTE-DATE : LE TOKEN DATE DOIT ETRE DE FORME DD/MM/AA ET
064100* REPRESENTER UNE DATE DU 1ER JUILLET 2023 OU POSTERIEURE.
064200*=================================================================
064300* RAPPEL TK-1301 : L'ANNEE SUR 2 POSITIONS DU TOKEN EST TOUJOURS
064400* INTERPRETEE 20AA, CE PROGRAMME NE TRAITANT PLUS QUE DES RELEVES
064500* POSTERIEURS A L'AN 2000.
064600 3200-PORTE-DATE.
064700     SET W-DATE-INVALIDE TO TRUE
064800     PERFORM 3210-FORME-DATE
064900        THRU 3210-FORME-DATE-EXIT
065000     IF W-FORME-DATE-OK
065100        COMPUTE W-DATE-NUM = (2000 + W-AAAA-TOK) * 10000
065200                              + W-MM-TOK * 100 + W-JJ-TOK
065300        IF W-DATE-NUM NOT < 20230701                              TK-2041 
065400           SET W-DATE-VALIDE TO TRUE
065500        END-IF
065600     END-IF
065700     .
065800 3200-PORTE-DATE-EXIT.
065900     EXIT.
066000
066100* 3210-FORME-DATE : LE TOKEN EST-IL DE LA FORME DD/MM/AA AVEC
066200* CHIFFRES AUX BONNES POSITIONS ET MOIS/JOUR DANS LEUR PLAGE ?
066300* NE CONTROLE PAS ENCORE LA BORNE DU 01/07/2023 (FAIT EN 3200).
066400 3210-FORME-DATE.
066500     SET W-FORME-DATE-MAUVAISE TO TRUE
066600     IF W-TOK1(1:2) IS CLASSE-CHIFFRE
066700        AND W-TOK1(3:1) = '/'
066800        AND W-TOK1(4:2) IS CLASSE-CHIFFRE
066900        AND W-TOK1(6:1) = '/'
067000        AND W-TOK1(7:2) IS CLASSE-CHIFFRE
067100        AND W-TOK1(9:1) = SPACE
067200        MOVE W-TOK1(1:2)      TO W-JJ-TOK
067300        MOVE W-TOK1(4:2)      TO W-MM-TOK
067400        MOVE W-TOK1(7:2)      TO W-AAAA-TOK
067500        IF W-MM-TOK >= 1 AND W-MM-TOK <= 12
067600           AND W-JJ-TOK >= 1 AND W-JJ-TOK <= 31
067700           SET W-FORME-DATE-OK TO TRUE
067800        END-IF
067900     END-IF
068000     .
068100 3210-FORME-DATE-EXIT.
068200     EXIT.
068300
068400*=================================================================
068500* 3300-VERIF-CONTINUATION : LE PREMIER TOKEN DE LA LIGNE SUIVANTE
068600* DOIT ETRE UNE DATE DD/MM/AA, OU VIDE, OU UN DES TOKENS MR/MRS/
068700* MISS/DR/USE (CASSE RESPECTEE).
068800*=================================================================
068900 3300-VERIF-CONTINUATION.
069000     SET W-CONTINUATION-NON-OK TO TRUE
069100     MOVE SPACES              TO W-TOK-SUIV
069200     UNSTRING W-LIGNE-SUIVANTE DELIMITED BY ALL SPACE
069300        INTO W-TOK-SUIV
069400
069500     IF W-TOK-SUIV = SPACES
069600        SET W-CONTINUATION-OK TO TRUE
069700     ELSE
069800        MOVE W-TOK-SUIV       TO W-TOK1
069900        PERFORM 3210-FORME-DATE
070000           THRU 3210-FORME-DATE-EXIT
070100        IF W-FORME-DATE-OK
070200           SET W-CONTINUATION-OK TO TRUE
070300        ELSE
070400           PERFORM 3320-TESTER-MOT-CONTINUATION
070500              THRU 3320-TESTER-MOT-CONTINUATION-EXIT
070600              VARYING W-IDX-MOT FROM 1 BY 1
070700              UNTIL W-IDX-MOT > 5
070800                 OR W-CONTINUATION-OK
070900        END-IF
071000     END-IF
071100     .
071200 3300-VERIF-CONTINUATION-EXIT.
071300     EXIT.
071400
071500* 3320 TESTE UN MOT DE CONTIN-MOTS (MR/MRS/MISS/DR/USE) SUR LE
071600* PREMIER TOKEN DE LA LIGNE SUIVANTE.
071700 3320-TESTER-MOT-CONTINUATION.
071800     IF W-TOK-SUIV = CONTIN-MOTS(W-IDX-MOT)
071900        SET W-CONTINUATION-OK TO TRUE
072000     END-IF
072100     .
072200 3320-TESTER-MOT-CONTINUATION-EXIT.
072300     EXIT.
072400
072500*=================================================================
072600* 3400/3500 : RECHERCHE DU PREMIER TOKEN-MONTANT DE LA LIGNE
072700* COURANTE ET CUMUL SELON LE TYPE D'OPERATION EN COURS.
072800*=================================================================
072900* 3400-RECHERCHE-MONTANT : LE TOKEN COURANT (W-I) EST NETTOYE PUIS
073000* SOUMIS AU CONTROLE DE FORME - LA BOUCLE APPELANTE (3000) NE
073100* RETIENT QUE LE PREMIER TOKEN RECONNU COMME UN MONTANT VALIDE.
073200* TK-2052 : LE NETTOYAGE PASSE PAR 7020 (VIRGULES SEULEMENT) ET
073300* NON PAR 7000 - UN TOKEN MARQUE '$' SUR UNE LIGNE DE TRANSACTION
073400* DOIT RESTER MAL FORME ET ETRE ECARTE PAR 6000-VALIDER-MONTANT.
073500 3400-RECHERCHE-MONTANT.
073600     MOVE W-TOK-TAB(W-I)      TO W-TOKEN-A-NETTOYER
073700     PERFORM 7020-NETTOYER-TOKEN-MONTANT
073800        THRU 7020-NETTOYER-TOKEN-MONTANT-EXIT
073900     PERFORM 6000-VALIDER-MONTANT
074000        THRU 6000-VALIDER-MONTANT-EXIT
074100     IF W-MONTANT-VALIDE
074200        SET W-MONTANT-TROUVE TO TRUE
074300        PERFORM 6500-CONVERTIR-MONTANT
074400           THRU 6500-CONVERTIR-MONTANT-EXIT
074500     END-IF
074600     .
074700 3400-RECHERCHE-MONTANT-EXIT.
074800     EXIT.
074900
075000* 3500-TRAITER-MONTANT : CUMULE LE MONTANT TROUVE SELON LE TYPE
075100* DE LA LIGNE - POUR UN CREDIT, APPELLE KWSCAN POUR DECIDER SI
075200* L'OPERATION ENTRE DANS LE REVENU IMPOSABLE ET IMPRIME LE DETAIL.
075300 3500-TRAITER-MONTANT.
075400     IF W-TYPE-CREDIT
075500        ADD W-MONTANT-VAL     TO STMCA-OUT-CREDITS
075600        MOVE W-LIGNE-COURANTE TO KWLK-LIGNE
075700        CALL 'KWSCAN' USING KWLK-LIGNE KWLK-TAXABLE               TK-1734 
075800        IF KWLK-EST-TAXABLE
075900           ADD W-MONTANT-VAL  TO STMCA-OUT-TAXABLE
076000           PERFORM 8100-IMPRESSION-DETAIL
076100              THRU 8100-IMPRESSION-DETAIL-EXIT
076200        END-IF
076300     ELSE
076400        ADD W-MONTANT-VAL     TO STMCA-OUT-DEBITS
076500     END-IF
076600     .
076700 3500-TRAITER-MONTANT-EXIT.
076800     EXIT.
076900
077000*=================================================================
077100* 4000-DECOUPE-LIGNE : DECOUPAGE DE W-LIGNE-COURANTE EN TOKENS
077200* SEPARES PAR DES BLANCS (20 TOKENS AU PLUS, 30 CARACTERES
077300* CHACUN - AMPLEMENT SUFFISANT POUR LES LIGNES DE RELEVE).
077400*=================================================================
077500* LE POINTEUR W-PTR PROGRESSE D'UN TOKEN A L'AUTRE DANS UNSTRING.
077600 4000-DECOUPE-LIGNE.
077700     MOVE 1                   TO W-PTR
077800     MOVE 0                   TO W-NB-TOK
077900     PERFORM 4100-TOKEN-SUIVANT
078000        THRU 4100-TOKEN-SUIVANT-EXIT
078100        VARYING W-I FROM 1 BY 1
078200        UNTIL W-I > 20
078300           OR W-PTR > 132
078400     .
078500 4000-DECOUPE-LIGNE-EXIT.
078600     EXIT.
078700
078800* 4100-TOKEN-SUIVANT : EXTRAIT LE PROCHAIN MOT DE LA LIGNE COURANTE
078900* A PARTIR DU POINTEUR W-PTR ET L'AJOUTE A LA TABLE DE TOKENS.
079000 4100-TOKEN-SUIVANT.
079100     MOVE SPACES               TO W-TOK-TAB(W-I)
079200     UNSTRING W-LIGNE-COURANTE DELIMITED BY ALL SPACE
079300        INTO W-TOK-TAB(W-I)
079400        WITH POINTER W-PTR
079500     IF W-TOK-TAB(W-I) NOT = SPACES
079600        ADD 1                  TO W-NB-TOK
079700     END-IF
079800     .
079900 4100-TOKEN-SUIVANT-EXIT.
080000     EXIT.
080100
080200*=================================================================
080300* 6000/6500 : VALIDATION ET CONVERSION D'UN TOKEN NETTOYE EN
080400* MONTANT - FORME ATTENDUE "CHIFFRES . CHIFFRES".
080500*=================================================================
080600* 6000-VALIDER-MONTANT : UN MONTANT VALIDE A EXACTEMENT UN POINT
080700* DECIMAL, AU MOINS UN CHIFFRE AVANT ET AU MOINS UN CHIFFRE APRES
080800* CE POINT, ET AUCUN AUTRE CARACTERE QUE DES CHIFFRES.
080900 6000-VALIDER-MONTANT.
081000     SET W-MONTANT-INVALIDE   TO TRUE
081100     MOVE 0                   TO W-POS-POINT
081200     MOVE 0                   TO W-NB-AVANT
081300     MOVE 0                   TO W-NB-APRES
081400     SET W-MONTANT-BIEN-FORME TO TRUE
081500
081600     IF W-LEN-NETTOYE > ZERO
081700        PERFORM 6010-ANALYSER-CARACTERE
081800           THRU 6010-ANALYSER-CARACTERE-EXIT
081900           VARYING W-I FROM 1 BY 1
082000           UNTIL W-I > W-LEN-NETTOYE
082100              OR W-MONTANT-MALFORME
082200
082300        IF W-MONTANT-BIEN-FORME
082400           AND W-POS-POINT > ZERO
082500           AND W-NB-AVANT > ZERO
082600           AND W-NB-APRES > ZERO
082700           SET W-MONTANT-VALIDE TO TRUE
082800        END-IF
082900     END-IF
083000     .
083100 6000-VALIDER-MONTANT-EXIT.
083200     EXIT.
083300
083400* 6010 EXAMINE UN CARACTERE DU TOKEN NETTOYE : CHIFFRE, POINT
083500* DECIMAL (UN SEUL AUTORISE) OU CARACTERE ETRANGER AU MONTANT.
083600 6010-ANALYSER-CARACTERE.
083700     IF W-TOK-NETTOYE-CAR(W-I) = '.'
083800        IF W-POS-POINT > ZERO
083900           SET W-MONTANT-MALFORME TO TRUE
084000        ELSE
084100           MOVE W-I             TO W-POS-POINT
084200        END-IF
084300     ELSE
084400        IF W-TOK-NETTOYE-CAR(W-I) IS CLASSE-CHIFFRE
084500           IF W-POS-POINT > ZERO
084600              ADD 1             TO W-NB-APRES
084700           ELSE
084800              ADD 1             TO W-NB-AVANT
084900           END-IF
085000        ELSE
085100           SET W-MONTANT-MALFORME TO TRUE
085200        END-IF
085300     END-IF
085400     .
085500 6010-ANALYSER-CARACTERE-EXIT.
085600     EXIT.
085700
085800* 6500-CONVERTIR-MONTANT : UNE FOIS LE TOKEN RECONNU VALIDE PAR
085900* 6000, CONVERSION DE SES PARTIES ENTIERE ET DECIMALE EN VALEUR
086000* NUMERIQUE (2 DECIMALES AU PLUS, LA 3EME ET SUIVANTES IGNOREES).
086100 6500-CONVERTIR-MONTANT.
086200     MOVE 0                   TO W-VAL-ENTIER
086300     MOVE 0                   TO W-VAL-DEC
086400     MOVE 0                   TO W-NB-DEC-PRIS
086500
086600     PERFORM 6510-ACCUM-ENTIER
086700        THRU 6510-ACCUM-ENTIER-EXIT
086800        VARYING W-I FROM 1 BY 1
086900        UNTIL W-I > W-POS-POINT - 1
087000
087100     PERFORM 6520-ACCUM-DECIMALE
087200        THRU 6520-ACCUM-DECIMALE-EXIT
087300        VARYING W-I FROM W-POS-POINT + 1 BY 1
087400        UNTIL W-I > W-LEN-NETTOYE
087500           OR W-NB-DEC-PRIS = 2
087600
087700     IF W-NB-DEC-PRIS = 1
087800        COMPUTE W-VAL-DEC = W-VAL-DEC * 10
087900     END-IF
088000
088100     COMPUTE W-MONTANT-VAL = W-VAL-ENTIER + (W-VAL-DEC / 100)
088200     .
088300 6500-CONVERTIR-MONTANT-EXIT.
088400     EXIT.
088500
088600* 6510 ACCUMULE UN CHIFFRE DE LA PARTIE ENTIERE DU MONTANT.
088700 6510-ACCUM-ENTIER.
088800     MOVE W-TOK-NETTOYE-CAR(W-I) TO W-CHIFFRE-TRAV
088900     COMPUTE W-VAL-ENTIER = W-VAL-ENTIER * 10 + W-CHIFFRE-TRAV
089000     .
089100 6510-ACCUM-ENTIER-EXIT.
089200     EXIT.
089300
089400* 6520 ACCUMULE UN CHIFFRE DE LA PARTIE DECIMALE DU MONTANT
089500* (2 CHIFFRES AU PLUS PRIS EN COMPTE).
089600 6520-ACCUM-DECIMALE.
089700     MOVE W-TOK-NETTOYE-CAR(W-I) TO W-CHIFFRE-TRAV
089800     COMPUTE W-VAL-DEC = W-VAL-DEC * 10 + W-CHIFFRE-TRAV
089900     ADD 1                    TO W-NB-DEC-PRIS
090000     .
090100 6520-ACCUM-DECIMALE-EXIT.
090200     EXIT.
090300
090400*=================================================================
090500* 7000-NETTOYER-TOKEN : SUPPRESSION DES VIRGULES DE MILLIERS ET
090600* DU SIGNE '$' EVENTUEL AVANT ANALYSE DU TOKEN - RESERVE AU SEUL
090700* DEPOUILLEMENT DU SOLDE D'OUVERTURE (2200-MONTANT-DOLLAR), OU LE
090800* TOKEN MONTANT EST ATTENDU PRECEDE DU SIGNE '$' (TK-2052 : VOIR
090900* 7020-NETTOYER-TOKEN-MONTANT POUR LA PASSE DES TRANSACTIONS).
091000*=================================================================
091100 7000-NETTOYER-TOKEN.
091200     MOVE SPACES               TO W-TOK-NETTOYE
091300     MOVE 0                    TO W-LEN-NETTOYE
091400     PERFORM 7010-COPIER-CARACTERE
091500        THRU 7010-COPIER-CARACTERE-EXIT
091600        VARYING W-I FROM 1 BY 1
091700        UNTIL W-I > 20
091800     .
091900 7000-NETTOYER-TOKEN-EXIT.
092000     EXIT.
092100
092200* 7010 RECOPIE UN CARACTERE DU TOKEN D'ORIGINE SAUF S'IL S'AGIT
092300* D'UNE VIRGULE DE MILLIERS OU DU SIGNE '$'.
092400 7010-COPIER-CARACTERE.
092500     IF W-TOKEN-CAR(W-I) NOT = ',' AND W-TOKEN-CAR(W-I) NOT = '$'
092600        ADD 1                  TO W-LEN-NETTOYE
092700        MOVE W-TOKEN-CAR(W-I)  TO W-TOK-NETTOYE-CAR(W-LEN-NETTOYE)
092800     END-IF
092900     .
093000 7010-COPIER-CARACTERE-EXIT.
093100     EXIT.
093200
093300*=================================================================
093400* 7020-NETTOYER-TOKEN-MONTANT : TK-2052 - MEME PRINCIPE QUE 7000
093500* MAIS POUR LA PASSE DES TRANSACTIONS (3400-RECHERCHE-MONTANT) :
093600* LE CAHIER DES CHARGES NE DEMANDE LA SUPPRESSION DU SIGNE '$'
093700* QUE SUR LE SOLDE D'OUVERTURE. SEULES LES VIRGULES DE MILLIERS
093800* SONT SUPPRIMEES ICI - UN TOKEN MARQUE '$' AVANT LE VRAI MONTANT
093900* DE LA LIGNE DOIT ETRE REJETE PAR 6000-VALIDER-MONTANT, PAS
094000* ACCEPTE COMME S'IL ETAIT UN MONTANT BIEN FORME.
094100*=================================================================
094200 7020-NETTOYER-TOKEN-MONTANT.
094300     MOVE SPACES               TO W-TOK-NETTOYE
094400     MOVE 0                    TO W-LEN-NETTOYE
094500     PERFORM 7030-COPIER-CARACTERE-MONTANT
094600        THRU 7030-COPIER-CARACTERE-MONTANT-EXIT
094700        VARYING W-I FROM 1 BY 1
094800        UNTIL W-I > 20
094900     .
095000 7020-NETTOYER-TOKEN-MONTANT-EXIT.
095100     EXIT.
095200
095300* 7030 RECOPIE UN CARACTERE DU TOKEN D'ORIGINE SAUF S'IL S'AGIT
095400* D'UNE VIRGULE DE MILLIERS - LE SIGNE '$' N'EST PAS FILTRE ICI.
095500 7030-COPIER-CARACTERE-MONTANT.
095600     IF W-TOKEN-CAR(W-I) NOT = ','
095700        ADD 1                  TO W-LEN-NETTOYE
095800        MOVE W-TOKEN-CAR(W-I)  TO W-TOK-NETTOYE-CAR(W-LEN-NETTOYE)
095900     END-IF
096000     .
096100 7030-COPIER-CARACTERE-MONTANT-EXIT.
096200     EXIT.
096300
096400*=================================================================
096500* 7500-FORMATER-MONTANT : MISE EN FORME $N.NN SANS ZEROS NI
096600* BLANCS DE CADRAGE PARASITES (PAS DE COLONNAGE SUR CE RAPPORT).
096700*=================================================================
096800* PIC $$$$$$$$9.99 SUPPRIME LES ZEROS ET CADRE LE SIGNE '$'.
096900* TK-2055 : CETTE EDITION NE PORTE PAS DE SIGNE - ON EDITE LA
097000* VALEUR ABSOLUE PUIS ON REINSERE LE '-' A LA MAIN APRES LE '$'
097100* SI LE SOLDE GLOBAL (OU TOUT AUTRE MONTANT IMPRIME ICI) EST
097200* NEGATIF, FAUTE DE QUOI LE SIGNE ETAIT PERDU A L'IMPRESSION.
097300 7500-FORMATER-MONTANT.
097400     IF W-MONTANT-A-FORMATER IS NEGATIVE
097500        COMPUTE W-MONTANT-ABS = W-MONTANT-A-FORMATER * -1
097600     ELSE
097700        MOVE W-MONTANT-A-FORMATER TO W-MONTANT-ABS
097800     END-IF
097900     MOVE W-MONTANT-ABS        TO W-MONTANT-EDIT
098000     MOVE SPACES               TO W-MONTANT-TXT
098100     UNSTRING W-MONTANT-EDIT DELIMITED BY ALL SPACE
098200        INTO W-MONTANT-TXT
098300     IF W-MONTANT-A-FORMATER IS NEGATIVE
098400        MOVE W-MONTANT-TXT     TO W-MONTANT-TXT-SAV
098500        MOVE SPACES            TO W-MONTANT-TXT
098600        STRING '$-'                    DELIMITED BY SIZE
098700               W-MONTANT-TXT-SAV(2:14) DELIMITED BY SPACE
098800               INTO W-MONTANT-TXT
098900     END-IF
099000     .
099100 7500-FORMATER-MONTANT-EXIT.
099200     EXIT.
099300
099400*=================================================================
099500* 8000-IMPRESSION-SYNTHESE : LES CINQ LIGNES DE SYNTHESE DU
099600* RELEVE, DANS L'ORDRE DU CAHIER DES CHARGES.
099700*=================================================================
099800 8000-IMPRESSION-SYNTHESE.
099900* LIGNE 1 : SOLDE D'OUVERTURE.
100000     MOVE STMCA-OUT-OUVERTURE TO W-MONTANT-A-FORMATER
100100     PERFORM 7500-FORMATER-MONTANT
100200        THRU 7500-FORMATER-MONTANT-EXIT
100300     MOVE SPACES              TO W-LIGNE-SORTIE
100400     STRING 'Opening Balance: ' DELIMITED BY SIZE
100500            W-MONTANT-TXT      DELIMITED BY SPACE
100600            INTO W-LIGNE-SORTIE
100700     END-STRING
100800     MOVE W-LIGNE-SORTIE       TO RPT-LINE-TEXT
100900     WRITE RPT-LINE-REC
101000
101100* LIGNE 2 : CUMUL DES CREDITS.
101200     MOVE STMCA-OUT-CREDITS   TO W-MONTANT-A-FORMATER
101300     PERFORM 7500-FORMATER-MONTANT
101400        THRU 7500-FORMATER-MONTANT-EXIT
101500     MOVE SPACES              TO W-LIGNE-SORTIE
101600     STRING 'Total Credits: ' DELIMITED BY SIZE
101700            W-MONTANT-TXT     DELIMITED BY SPACE
101800            INTO W-LIGNE-SORTIE
101900     END-STRING
102000     MOVE W-LIGNE-SORTIE       TO RPT-LINE-TEXT
102100     WRITE RPT-LINE-REC
102200
102300* LIGNE 3 : CUMUL DES DEBITS.
102400     MOVE STMCA-OUT-DEBITS    TO W-MONTANT-A-FORMATER
102500     PERFORM 7500-FORMATER-MONTANT
102600        THRU 7500-FORMATER-MONTANT-EXIT
102700     MOVE SPACES              TO W-LIGNE-SORTIE
102800     STRING 'Total Debits: '  DELIMITED BY SIZE
102900            W-MONTANT-TXT     DELIMITED BY SPACE
103000            INTO W-LIGNE-SORTIE
103100     END-STRING
103200     MOVE W-LIGNE-SORTIE       TO RPT-LINE-TEXT
103300     WRITE RPT-LINE-REC
103400
103500* LIGNE 4 : SOLDE GLOBAL (OUVERTURE + CREDITS - DEBITS).
103600     MOVE STMCA-OUT-SOLDE     TO W-MONTANT-A-FORMATER
103700     PERFORM 7500-FORMATER-MONTANT
103800        THRU 7500-FORMATER-MONTANT-EXIT
103900     MOVE SPACES              TO W-LIGNE-SORTIE
104000     STRING 'Overall Balance: ' DELIMITED BY SIZE
104100            W-MONTANT-TXT       DELIMITED BY SPACE
104200            INTO W-LIGNE-SORTIE
104300     END-STRING
104400     MOVE W-LIGNE-SORTIE       TO RPT-LINE-TEXT
104500     WRITE RPT-LINE-REC
104600
104700* LIGNE 5 : CUMUL DU REVENU IMPOSABLE.
104800     MOVE STMCA-OUT-TAXABLE   TO W-MONTANT-A-FORMATER
104900     PERFORM 7500-FORMATER-MONTANT
105000        THRU 7500-FORMATER-MONTANT-EXIT
105100     MOVE SPACES              TO W-LIGNE-SORTIE
105200     STRING 'Total Taxable: ' DELIMITED BY SIZE
105300            W-MONTANT-TXT     DELIMITED BY SPACE
105400            INTO W-LIGNE-SORTIE
105500     END-STRING
105600     MOVE W-LIGNE-SORTIE       TO RPT-LINE-TEXT
105700     WRITE RPT-LINE-REC
105800     .
105900 8000-IMPRESSION-SYNTHESE-EXIT.
106000     EXIT.
106100
106200*=================================================================
106300* 8100-IMPRESSION-DETAIL : UNE LIGNE PAR CREDIT TAXABLE - TOUS
106400* LES TOKENS SAUF LES DEUX DERNIERS, SUIVIS DE ' $' + L'AVANT-
106500* DERNIER TOKEN (LE MONTANT TEL QU'IL APPARAIT SUR LE RELEVE).
106600*=================================================================
106700* 8100-IMPRESSION-DETAIL : UNE LIGNE PAR CREDIT TAXABLE - REPREND
106800* TOUS LES TOKENS DU LIBELLE (TOUS SAUF LA DATE EN TOKEN 1 ET LE
106900* MONTANT EN AVANT-DERNIER, LE DERNIER TOKEN ETANT LA PARTIE
107000* DECIMALE DU MONTANT ISSUE DU DECOUPAGE PAR BLANCS) PUIS LE
107100* MONTANT PRECEDE DE ' $' TEL QU'IL FIGURE SUR LE RELEVE.
107200 8100-IMPRESSION-DETAIL.
107300     MOVE SPACES               TO W-LIGNE-SORTIE
107400     MOVE 1                    TO W-PTR-SORTIE
107500
107600* LIBELLE : TOUS LES TOKENS SAUF LES DEUX DERNIERS (MONTANT).
107700     IF W-NB-TOK > 2
107800        PERFORM 8110-AJOUTER-TOKEN
107900           THRU 8110-AJOUTER-TOKEN-EXIT
108000           VARYING W-I FROM 1 BY 1
108100           UNTIL W-I > W-NB-TOK - 2
108200     END-IF
108300
108400* MONTANT : REPRIS TEL QUE SUR LE RELEVE, PRECEDE DE ' $'.
108500     IF W-NB-TOK > 1
108600        STRING ' $'           DELIMITED BY SIZE
108700               W-TOK-TAB(W-NB-TOK - 1) DELIMITED BY SPACE
108800               INTO W-LIGNE-SORTIE
108900               WITH POINTER W-PTR-SORTIE
109000        END-STRING
109100     END-IF
109200
109300     MOVE W-LIGNE-SORTIE       TO RPT-LINE-TEXT
109400     WRITE RPT-LINE-REC
109500     .
109600 8100-IMPRESSION-DETAIL-EXIT.
109700     EXIT.
109800
109900* 8110 AJOUTE UN TOKEN A LA LIGNE DE DETAIL IMPRIMEE, SEPARE DU
110000* TOKEN SUIVANT PAR UN BLANC - TK-2054 : LE DERNIER TOKEN DU
110100* LIBELLE N'EST PLUS SUIVI D'UN BLANC, CAR 8100 ENCHAINE DIRECT-
110200* EMENT AVEC ' $' + LE MONTANT - UN SEUL BLANC DOIT SEPARER LE
110300* LIBELLE DU MONTANT, PAS DEUX.
110400 8110-AJOUTER-TOKEN.
110500     STRING W-TOK-TAB(W-I)     DELIMITED BY SPACE
110600            INTO W-LIGNE-SORTIE
110700            WITH POINTER W-PTR-SORTIE
110800     END-STRING
110900     IF W-I < W-NB-TOK - 2
111000        STRING ' '             DELIMITED BY SIZE
111100               INTO W-LIGNE-SORTIE
111200               WITH POINTER W-PTR-SORTIE
111300        END-STRING
111400     END-IF
111500     .
111600 8110-AJOUTER-TOKEN-EXIT.
111700     EXIT.
111800
111900*=================================================================
112000* 9000-TROUVER-SOUSCHAINE : RECHERCHE GENERIQUE, CASSE RESPECTEE,
112100* DE W-MOTIF-RECH DANS W-CIBLE-RECH.
112200*=================================================================
112300* 9000-TROUVER-SOUSCHAINE : UTILITAIRE GENERIQUE REPRIS PAR TOUTES
112400* LES RECHERCHES DE MOTS-CLES DE CE PROGRAMME (SOLDE D'OUVERTURE,
112500* CLASSEMENT CREDIT/DEBIT, CONTINUATION DE LIBELLE) - LA CASSE
112600* EST TOUJOURS RESPECTEE, L'APPELANT DECIDE S'IL FAUT METTRE LA
112700* CIBLE EN MINUSCULES AU PREALABLE.
112800 9000-TROUVER-SOUSCHAINE.
112900     SET W-SOUSCHAINE-ABSENTE TO TRUE
113000
113100     PERFORM 9010-LONGUEUR-CIBLE
113200        THRU 9010-LONGUEUR-CIBLE-EXIT
113300        VARYING W-PTR FROM 132 BY -1
113400        UNTIL W-PTR < 1
113500           OR W-CIBLE-CAR(W-PTR) NOT = SPACE
113600     MOVE W-PTR                TO W-LEN-CIBLE
113700
113800     PERFORM 9020-LONGUEUR-MOTIF
113900        THRU 9020-LONGUEUR-MOTIF-EXIT
114000        VARYING W-PTR FROM 30 BY -1
114100        UNTIL W-PTR < 1
114200           OR W-MOTIF-CAR(W-PTR) NOT = SPACE
114300     MOVE W-PTR                TO W-LEN-MOTIF
114400
114500     IF W-LEN-MOTIF > ZERO AND W-LEN-MOTIF NOT > W-LEN-CIBLE
114600        COMPUTE W-POS-MAX-RECH = W-LEN-CIBLE - W-LEN-MOTIF + 1
114700        PERFORM 9030-COMPARER-POSITION
114800           THRU 9030-COMPARER-POSITION-EXIT
114900           VARYING W-POS-RECH FROM 1 BY 1
115000           UNTIL W-POS-RECH > W-POS-MAX-RECH
115100              OR W-SOUSCHAINE-TROUVEE
115200     END-IF
115300     .
115400 9000-TROUVER-SOUSCHAINE-EXIT.
115500     EXIT.
115600
115700* 9010 N'A RIEN A FAIRE : LA CLAUSE VARYING DE L'APPEL RAMENE
115800* W-PTR SUR LE DERNIER CARACTERE NON BLANC DE LA CIBLE.
115900 9010-LONGUEUR-CIBLE.
116000     CONTINUE
116100     .
116200 9010-LONGUEUR-CIBLE-EXIT.
116300     EXIT.
116400
116500* 9020 N'A RIEN A FAIRE : MEME PRINCIPE QUE 9010 MAIS SUR LE MOTIF.
116600 9020-LONGUEUR-MOTIF.
116700     CONTINUE
116800     .
116900 9020-LONGUEUR-MOTIF-EXIT.
117000     EXIT.
117100
117200* 9030 COMPARE LE MOTIF A LA CIBLE A UNE POSITION DONNEE.
117300* COMPARAISON EXACTE, CASSE RESPECTEE, A LA POSITION W-POS-RECH.
117400 9030-COMPARER-POSITION.
117500     IF W-CIBLE-RECH(W-POS-RECH : W-LEN-MOTIF)
117600              = W-MOTIF-RECH(1 : W-LEN-MOTIF)
117700        SET W-SOUSCHAINE-TROUVEE TO TRUE
117800     END-IF
117900     .
118000 9030-COMPARER-POSITION-EXIT.
118100     EXIT.
118200
118300 END PROGRAM STMTPROC.
