000100*********************************************************
000200* PROGRAMME KWSCAN                                       *
000300* LANGAGE COBOL                                          *
000400*                                                         *
000500* CE SOUS-PROGRAMME DETERMINE SI UNE LIGNE DE RELEVE      *
000600* (OPERATION DE CREDIT) EST TAXABLE : ELLE NE L'EST PAS   *
000700* SI ELLE CONTIENT, EN SOUS-CHAINE ET AVEC RESPECT DE LA  *
000800* CASSE, UN DES MOTS-CLES DE LA TABLE KWL-TABLE-AREA      *
000900* (CONSTRUITE PAR RUNCTL).                                *
001000*                                                         *
001100*********************************************************
001200
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.    KWSCAN.
001500 AUTHOR.        R K MILLS.
001600 INSTALLATION.  DIRECTION DES SYSTEMES BANCAIRES - ATELIER
001700                 RELEVES ET FISCALITE.
001800 DATE-WRITTEN.  14/03/1994.
001900 DATE-COMPILED.
002000 SECURITY.      DIFFUSION RESTREINTE - USAGE INTERNE ATELIER
002100                 RELEVES ET FISCALITE UNIQUEMENT.
002200
002300*----------------------------------------------------------------*
002400* JOURNAL DES MODIFICATIONS                                     *
002500*----------------------------------------------------------------*
002600* 14/03/1994 RKM TK-0417  CREATION DU PROGRAMME.                 *
002700* 02/09/1994 RKM TK-0460  LA RECHERCHE DE SOUS-CHAINE SE FAIT     *
002800*                         DESORMAIS SUR LA LONGUEUR REELLE DE LA *
002900*                         LIGNE (W-LIGNE-LEN) ET NON SUR 132     *
003000*                         POSITIONS FIXES - GAIN DE PERFORMANCE  *
003100*                         SENSIBLE SUR LES GROS LOTS.            *
003200* 19/01/1996 RKM TK-0766  CORRECTION : UN MOT-CLE VIDE (LONGUEUR  *
003300*                         NULLE) NE DOIT PLUS ETRE CONSIDERE      *
003400*                         COMME TROUVE PARTOUT.                  *
003500* 05/08/1997 GFN TK-0961  LA COMPARAISON RESTE SENSIBLE A LA      *
003600*                         CASSE - CONFIRME PAR L'ATELIER APRES   *
003700*                         RELANCE SUR LOT DE TEST.                *
003800* 22/12/1998 LDC TK-1255  PASSAGE AN 2000 - AUCUNE ZONE DATE DANS *
003900*                         CE PROGRAMME, REVUE FAITE PAR PRECAUTION*
004000* 11/04/2002 GFN TK-1655  TABLE DE MOTS-CLES PORTEE A 200 POSTES  *
004100*                         (KWL-TABLE-AREA EXTERNAL, VOIR XKWTAB). *
004200* 30/10/2005 BEP TK-1988  RELECTURE - AUCUNE ANOMALIE RELEVEE.    *
004300*----------------------------------------------------------------*
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     CLASS CLASSE-MAJUSCULE IS 'A' THRU 'Z'.
004900
005000*----------------------------------------------------------------*
005100 DATA DIVISION.
005200*----------------------------------------------------------------*
005300 WORKING-STORAGE SECTION.
005400*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
005500 01  SLATVARS              PIC X(122)                 VALUE 'SLAT
005600-    'VARS START: DATEUPD TIMEUPD PROGRAMMERNAME MODNAME LVNO UPNO
005700-    ' DATA-SET-NAME-FOR-THE-LIBRARIAN-MASTER-FILESLAT VARS END'.
005800
005900 01  VERSION                PIC X(23) VALUE 'KWSCAN   04 DU 111202'.
006000
006100* COPIE DE TRAVAIL DE LA LIGNE EXAMINEE ET VUE CARACTERE PAR
006200* CARACTERE UTILISEE POUR LOCALISER LA FIN DU TEXTE UTILE
006300 01  W-LIGNE-TRAV            PIC X(132).
006400 01  W-LIGNE-TRAV-R          REDEFINES W-LIGNE-TRAV.
006500     05  W-LIGNE-CAR         OCCURS 132 TIMES
006600                             PIC X(01).
006700
006800* COPIE DE TRAVAIL D'UN MOT-CLE ET VUE CARACTERE PAR CARACTERE
006900* UTILISEE POUR LOCALISER SA LONGUEUR UTILE (HORS BOURRAGE)
007000 01  W-MOTCLE-TRAV.
007100     05  W-MOTCLE-CAR        OCCURS 20 TIMES
007200                             PIC X(01).
007300 01  W-MOTCLE-TRAV-R         REDEFINES W-MOTCLE-TRAV
007400                             PIC X(20).
007500* TK-0961 : VUE RESERVEE POUR UNE EVENTUELLE COMPARAISON
007600* INSENSIBLE A LA CASSE, NON ACTIVEE A CE JOUR - LA COMPARAISON
007700* DU MOT-CLE RESTE SENSIBLE A LA CASSE (CF JOURNAL CI-DESSUS).
007800 01  W-MOTCLE-TRAV-R2        REDEFINES W-MOTCLE-TRAV.
007900     05  W-MOTCLE-CAR2       OCCURS 20 TIMES
008000                             PIC X(01).
008100
008200* COMPTEURS ET INDICES DE BALAYAGE (BINAIRES) - W-KWL-IND EST
008300* PORTE EN NIVEAU 77, ISOLE DE TOUT GROUPE (INDICE DE BOUCLE)
008400 77  W-KWL-IND               PIC S9(4) COMP.
008500 01  W-I                     PIC S9(4) COMP.
008600 01  W-LIGNE-LEN             PIC S9(4) COMP.
008700 01  W-MOTCLE-LEN            PIC S9(4) COMP.
008800 01  W-POS                   PIC S9(4) COMP.
008900 01  W-POS-MAX               PIC S9(4) COMP.
009000
009100*----------------------------------------------------------------*
009200 LINKAGE SECTION.
009300* DESCRIPTION DES PARAMETRES - COPY XKWLNK
009400 COPY XKWLNK.
009500* TABLE DES MOTS-CLES NON TAXABLES - COPY XKWTAB (ZONE EXTERNAL,
009600* PARTAGEE AVEC RUNCTL QUI L'A CONSTRUITE)
009700 COPY XKWTAB.
009800
009900*----------------------------------------------------------------*
010000 PROCEDURE DIVISION USING KWLK-LIGNE KWLK-TAXABLE.
010100*=================================================================
010200 0100-ENTREE.
010300     MOVE 'O'                TO KWLK-TAXABLE
010400     MOVE KWLK-LIGNE          TO W-LIGNE-TRAV
010500
010600     PERFORM 1000-LONGUEUR-LIGNE THRU 1000-LONGUEUR-LIGNE-EXIT
010700        VARYING W-I FROM 132 BY -1
010800        UNTIL W-I < 1
010900           OR W-LIGNE-CAR(W-I) NOT = SPACE
011000     MOVE W-I                TO W-LIGNE-LEN
011100
011200     IF KWL-KEYWORD-COUNT > ZERO                                  TK-1655 
011300        PERFORM 2000-BALAYAGE-MOTCLES
011400           THRU 2000-BALAYAGE-MOTCLES-EXIT
011500           VARYING W-KWL-IND FROM 1 BY 1
011600           UNTIL W-KWL-IND > KWL-KEYWORD-COUNT
011700              OR KWLK-EST-EXONEREE
011800     END-IF
011900
012000     GOBACK
012100     .
012200 0100-ENTREE-EXIT.
012300     EXIT.
012400
012500*=================================================================
012600* 1000-LONGUEUR-LIGNE N'A RIEN A FAIRE : LA CLAUSE VARYING DE
012700* L'APPEL RAMENE W-I SUR LE DERNIER CARACTERE NON BLANC.
012800*=================================================================
012900 1000-LONGUEUR-LIGNE.
013000     CONTINUE
013100     .
013200 1000-LONGUEUR-LIGNE-EXIT.
013300     EXIT.
013400
013500*=================================================================
013600 2000-BALAYAGE-MOTCLES.
013700     MOVE KWL-KEYWORD-TAB(W-KWL-IND) TO W-MOTCLE-TRAV-R
013800     MOVE 0                  TO W-MOTCLE-LEN
013900
014000     PERFORM 2100-LONGUEUR-MOTCLE THRU 2100-LONGUEUR-MOTCLE-EXIT
014100        VARYING W-I FROM 20 BY -1
014200        UNTIL W-I < 1
014300           OR W-MOTCLE-CAR(W-I) NOT = SPACE
014400     MOVE W-I                TO W-MOTCLE-LEN
014500
014600     IF W-MOTCLE-LEN > ZERO
014700        AND W-MOTCLE-LEN NOT > W-LIGNE-LEN
014800        COMPUTE W-POS-MAX = W-LIGNE-LEN - W-MOTCLE-LEN + 1
014900        PERFORM 2200-RECHERCHE-POSITION
015000           THRU 2200-RECHERCHE-POSITION-EXIT
015100           VARYING W-POS FROM 1 BY 1
015200           UNTIL W-POS > W-POS-MAX
015300              OR KWLK-EST-EXONEREE
015400     END-IF
015500     .
015600 2000-BALAYAGE-MOTCLES-EXIT.
015700     EXIT.
015800
015900*=================================================================
016000* 2100-LONGUEUR-MOTCLE N'A RIEN A FAIRE : LA CLAUSE VARYING DE
016100* L'APPEL RAMENE W-I SUR LE DERNIER CARACTERE NON BLANC DU MOT-CLE.
016200*=================================================================
016300 2100-LONGUEUR-MOTCLE.
016400     CONTINUE
016500     .
016600 2100-LONGUEUR-MOTCLE-EXIT.
016700     EXIT.
016800
016900*=================================================================
017000 2200-RECHERCHE-POSITION.
017100     IF W-LIGNE-TRAV(W-POS : W-MOTCLE-LEN)
017200              = W-MOTCLE-TRAV-R(1 : W-MOTCLE-LEN)
017300        MOVE 'N'              TO KWLK-TAXABLE
017400     END-IF
017500     .
017600 2200-RECHERCHE-POSITION-EXIT.
017700     EXIT.
017800
017900 END PROGRAM KWSCAN.
