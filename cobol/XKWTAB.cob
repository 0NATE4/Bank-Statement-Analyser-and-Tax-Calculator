000100*********************************************************
000200* COPYBOOK XKWTAB                                        *
000300* LANGAGE COBOL                                          *
000400*                                                         *
000500* LISTE DES MOTS-CLES NON TAXABLES.                       *
000600*   - KWL-KEYWORD-REC   : ENREGISTREMENT FD DU FICHIER    *
000700*                         KEYWORD-FILE (UN MOT-CLE/LIGNE).*
000800*   - KWL-TABLE-AREA    : TABLE DE TRAVAIL PARTAGEE       *
000900*                         (EXTERNAL) ENTRE RUNCTL QUI LA  *
001000*                         CONSTRUIT ET KWSCAN/STMTPROC    *
001100*                         QUI LA CONSULTENT.              *
001200*   - KWL-DEFAULT-KEYWORDS : LISTE DES MOTS-CLES LIVRES   *
001300*                         EN STANDARD AVEC L'APPLICATION.  *
001400*                                                         *
001500* MAJ 1994-02-09 RKM  TK-0417  CREATION DU MEMBRE.        *
001600* MAJ 1996-07-22 RKM  TK-0803  AJOUT DE LA TABLE PAR       *
001700*                     DEFAUT (AVANT, LISTE SAISIE AU      *
001800*                     CLAVIER DANS LE PROGRAMME APPELANT).*
001900* MAJ 2001-05-14 GFN  TK-1612  TABLE PASSEE A 200 POSTES   *
002000*                     POUR ABSORBER LES AJOUTS CLIENT.     *
002100*********************************************************
002200
002300* ENREGISTREMENT D'ENTREE DU FICHIER DE MOTS-CLES
002400 01  KWL-KEYWORD-REC.
002500     05  KWL-KEYWORD-TEXT        PIC X(20).
002600     05  FILLER                  PIC X(10).
002700
002800* TABLE DE TRAVAIL PARTAGEE (CONSTRUITE PAR RUNCTL)
002900 01  KWL-TABLE-AREA              EXTERNAL.
003000     05  KWL-KEYWORD-COUNT       PIC 9(03)     COMP.
003100     05  KWL-KEYWORD-TAB         OCCURS 200 TIMES
003200                                  INDEXED BY KWL-KEYWORD-IDX
003300                                  PIC X(20).
003400     05  FILLER                  PIC X(05).
003500
003600* LISTE DES MOTS-CLES NON TAXABLES LIVREE PAR DEFAUT
003700 01  KWL-DEFAULT-KEYWORDS.
003800     05  FILLER                  PIC X(20) VALUE 'Asg'.
003900     05  FILLER                  PIC X(20) VALUE 'asg'.
004000     05  FILLER                  PIC X(20) VALUE 'Bet'.
004100     05  FILLER                  PIC X(20) VALUE 'bet'.
004200     05  FILLER                  PIC X(20) VALUE 'Tab'.
004300     05  FILLER                  PIC X(20) VALUE 'tab'.
004400     05  FILLER                  PIC X(20) VALUE 'Sport'.
004500     05  FILLER                  PIC X(20) VALUE 'sport'.
004600     05  FILLER                  PIC X(20) VALUE 'Azupay'.
004700     05  FILLER                  PIC X(20) VALUE 'Client'.
004800     05  FILLER                  PIC X(20) VALUE 'Rwwa'.
004900     05  FILLER                  PIC X(20) VALUE 'Lif'.
005000     05  FILLER                  PIC X(20) VALUE 'lif'.
005100     05  FILLER                  PIC X(20) VALUE 'Uni'.
005200     05  FILLER                  PIC X(20) VALUE 'uni'.
005300 01  KWL-DEFAULT-KEYWORDS-RED    REDEFINES KWL-DEFAULT-KEYWORDS.
005400     05  KWL-DEFAULT-KEYWORD-TAB OCCURS 15 TIMES
005500                                  PIC X(20).
005600 01  KWL-DEFAULT-KEYWORD-COUNT   PIC 9(03) COMP VALUE 15.
