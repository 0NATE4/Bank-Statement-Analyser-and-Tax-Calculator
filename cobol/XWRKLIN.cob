000100*********************************************************
000200* COPYBOOK XWRKLIN                                        *
000300* LANGAGE COBOL                                          *
000400*                                                         *
000500* LAYOUT D'UNE LIGNE DU FICHIER DE TRAVAIL (LISTE DES     *
000600* RELEVES A TRAITER DANS LA PASSE DU JOUR, UN NOM DE       *
000700* FICHIER PAR LIGNE). REMPLACE LA SAISIE INTERACTIVE DU    *
000800* NOM DE RELEVE DE L'ANCIENNE VERSION.                     *
000900*                                                         *
001000* MAJ 1994-02-09 RKM  TK-0417  CREATION DU MEMBRE.        *
001100*********************************************************
001200
001300 01  WRK-LINE-REC.
001400     05  WRK-LINE-FICHIER        PIC X(60).
001500     05  FILLER                  PIC X(04).
