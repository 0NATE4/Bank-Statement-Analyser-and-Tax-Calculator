000100*********************************************************
000200* PROGRAMME TAXCALC                                      *
000300* LANGAGE COBOL                                          *
000400*                                                         *
000500* CE SOUS-PROGRAMME EST LA CALCULETTE DE L'IMPOT SUR LE   *
000600* REVENU IMPOSABLE CUMULE (BAREME RESIDENT AUSTRALIEN     *
000700* EXERCICE 2023-24).                                      *
000800*                                                         *
000900*********************************************************
001000
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.    TAXCALC.
001300 AUTHOR.        R K MILLS.
001400 INSTALLATION.  DIRECTION DES SYSTEMES BANCAIRES - ATELIER
001500                 RELEVES ET FISCALITE.
001600 DATE-WRITTEN.  09/02/1994.
001700 DATE-COMPILED.
001800 SECURITY.      DIFFUSION RESTREINTE - USAGE INTERNE ATELIER
001900                 RELEVES ET FISCALITE UNIQUEMENT.
002000
002100*----------------------------------------------------------------*
002200* JOURNAL DES MODIFICATIONS                                     *
002300*----------------------------------------------------------------*
002400* 09/02/1994 RKM TK-0417  CREATION DU PROGRAMME - BAREME A 3     *
002500*                         TRANCHES DE L'EPOQUE.                  *
002600* 14/06/1995 RKM TK-0511  AJOUT DU CODE RETOUR 12/03 QUAND LE     *
002700*                         REVENU IMPOSABLE EST NEGATIF.          *
002800* 22/07/1996 RKM TK-0803  BAREME PORTE A 4 TRANCHES.              *
002900* 11/03/1997 GFN TK-0955  ARRONDI HALF-UP EXPLICITE SUR LE        *
003000*                         MONTANT D'IMPOT RENDU.                 *
003100* 18/11/1998 LDC TK-1255  PASSAGE AN 2000 - W-DATE-CALCUL PASSE   *
003200*                         EN ANNEE SUR 4 POSITIONS.               *
003300* 14/01/1999 LDC TK-1301  REVUE GENERALE POST AN 2000 - AUCUNE    *
003400*                         AUTRE ZONE DATE A 2 CHIFFRES DANS CE    *
003500*                         PROGRAMME.                              *
003600* 03/05/2001 GFN TK-1612  BAREME PORTE A 5 TRANCHES (EXERCICE     *
003700*                         2023-24) - TABLE TAX-BAREME-TAB         *
003800*                         REECRITE EN TABLE DE TRAVAIL.           *
003900* 19/09/2003 GFN TK-1780  CONTROLE DE LA ZONE CRM/RCM EN ENTREE   *
004000*                         SUPPRIME - TOUJOURS REMIS A ZERO PAR    *
004100*                         RUNCTL AVANT L'APPEL.                   *
004200* 07/02/2006 BEP TK-2014  RELECTURE - AUCUNE ANOMALIE RELEVEE.    *
004300* 22/09/2023 BEP TK-2048  CORRECTION : L'ARRONDI HALF-UP DU TK-0955*
004400*                         PASSAIT PAR UNE ZONE DE TRAVAIL A 3      *
004500*                         DECIMALES (W-IMPOT-WORK) PUIS UN MOVE     *
004600*                         VERS TAXCA-OUT-IMPOT, CE QUI TRONQUAIT LA *
004700*                         3EME DECIMALE AU LIEU DE L'ARRONDIR.      *
004800*                         L'ARRONDI PORTE DESORMAIS DIRECTEMENT SUR *
004900*                         TAXCA-OUT-IMPOT - ZONE DE TRAVAIL         *
005000*                         SUPPRIMEE.                                *
005100*----------------------------------------------------------------*
005200
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     CLASS CLASSE-CHIFFRE  IS '0' THRU '9'.
005700
005800*----------------------------------------------------------------*
005900 DATA DIVISION.
006000*----------------------------------------------------------------*
006100 WORKING-STORAGE SECTION.
006200*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
006300 01  SLATVARS              PIC X(122)                 VALUE 'SLAT
006400-    'VARS START: DATEUPD TIMEUPD PROGRAMMERNAME MODNAME LVNO UPNO
006500-    ' DATA-SET-NAME-FOR-THE-LIBRARIAN-MASTER-FILESLAT VARS END'.
006600
006700 01  VERSION                PIC X(23) VALUE 'TAXCALC  05 DU 030903'.
006800
006900* DATE DE TRAITEMENT (POUR L'ENTETE DU RAPPORT)
007000 01  W-DATE-CALCUL.
007100     05  W-DATE-CALCUL-AAAA  PIC 9(04)   VALUE ZEROES.
007200     05  W-DATE-CALCUL-MM    PIC 9(02)   VALUE ZEROES.
007300     05  W-DATE-CALCUL-JJ    PIC 9(02)   VALUE ZEROES.
007400 01  W-DATE-CALCUL-R         REDEFINES W-DATE-CALCUL
007500                             PIC 9(08).
007600* TK-1301 : LA ZONE ANNEE RESTE ACCESSIBLE EN SIECLE/ANNEE SUR 2
007700* POSITIONS CHACUN, POUR LES RARES INTERFACES AMONT NON ENCORE
007800* CONVERTIES AU FORMAT ANNEE SUR 4 POSITIONS.
007900 01  W-DATE-CALCUL-AAAA-R    REDEFINES W-DATE-CALCUL-AAAA.
008000     05  W-DATE-CALCUL-CC    PIC 99.
008100     05  W-DATE-CALCUL-AA    PIC 99.
008200
008300* INDICE DE RECHERCHE DANS LE BAREME - NIVEAU 77, ZONE ISOLEE SANS
008400* RAPPORT AVEC LES AUTRES GROUPES DE TRAVAIL DE CE PROGRAMME
008500 77  W-IND                   PIC S9(4) COMP.
008600
008700
008800* BAREME RESIDENT - EXERCICE 2023-24 (5 TRANCHES)
008900*   PLAFOND     : HAUT DE TRANCHE (999999999.99 = PAS DE PLAFOND)
009000*   SEUIL       : MONTANT A SOUSTRAIRE DU REVENU AVANT TAUX
009100*   TAUX        : TAUX MARGINAL DE LA TRANCHE
009200*   IMPOT-SEUIL : IMPOT DEJA DU AU SEUIL DE LA TRANCHE
009300 01  TAX-BAREME-INIT.
009400     05  FILLER PIC X(35) VALUE '00001820000000000000000000000000000'.
009500     05  FILLER PIC X(35) VALUE '00004500000000018200000190000000000'.
009600     05  FILLER PIC X(35) VALUE '00012000000000045000000325000509200'.
009700     05  FILLER PIC X(35) VALUE '00018000000000120000000370002946700'.
009800     05  FILLER PIC X(35) VALUE '99999999999000180000000450005166700'.
009900 01  TAX-BAREME-TAB          REDEFINES TAX-BAREME-INIT.           TK-1612 
010000     05  TAX-BAREME-LIGNE    OCCURS 5 TIMES
010100                             INDEXED BY TAX-BAREME-IDX.
010200         10  TAX-PLAFOND     PIC 9(09)V99.
010300         10  TAX-SEUIL       PIC 9(09)V99.
010400         10  TAX-TAUX        PIC 9V999.
010500         10  TAX-IMPOT-SEUIL PIC 9(07)V99.
010600
010700*----------------------------------------------------------------*
010800 LINKAGE SECTION.
010900* DESCRIPTION DES PARAMETRES - COPY XTAXCA
011000 COPY XTAXCA.
011100
011200*----------------------------------------------------------------*
011300 PROCEDURE DIVISION USING TAXCA-IN-TAXABLE
011400                           TAXCA-OUT-IMPOT
011500                           TAXCA-CR
011600                           TAXCA-RC.
011700*=================================================================
011800 0100-ENTREE.
011900     MOVE 00               TO TAXCA-CR
012000     MOVE 00               TO TAXCA-RC
012100     MOVE 0                TO TAXCA-OUT-IMPOT
012200
012300* LE REVENU IMPOSABLE NE PEUT PAS ETRE NEGATIF
012400     IF TAXCA-IN-TAXABLE IS NEGATIVE
012500        MOVE 12            TO TAXCA-CR
012600        MOVE 03            TO TAXCA-RC
012700     END-IF
012800
012900     IF TAXCA-CR NOT > ZERO
013000        PERFORM 2000-RECHERCHE-TRANCHE
013100           THRU 2000-RECHERCHE-TRANCHE-EXIT
013200           VARYING TAX-BAREME-IDX FROM 1 BY 1
013300           UNTIL TAX-BAREME-IDX > 5
013400              OR TAXCA-IN-TAXABLE NOT > TAX-PLAFOND(TAX-BAREME-IDX)
013500        PERFORM 3000-CALCUL-IMPOT THRU 3000-CALCUL-IMPOT-EXIT
013600     END-IF
013700
013800     GOBACK
013900     .
014000 0100-ENTREE-EXIT.
014100     EXIT.
014200
014300*=================================================================
014400* 2000-RECHERCHE-TRANCHE N'A RIEN A FAIRE : LA CLAUSE VARYING
014500* DE L'APPEL SUFFIT A POSITIONNER TAX-BAREME-IDX SUR LA
014600* PREMIERE TRANCHE DONT LE PLAFOND N'EST PAS DEPASSE. LE CORPS
014700* EST CONSERVE VIDE (PARAGRAPHE DE BOUCLAGE PUR) CONFORMEMENT
014800* A L'USAGE DE L'ATELIER POUR LES RECHERCHES SEQUENTIELLES.
014900*=================================================================
015000 2000-RECHERCHE-TRANCHE.
015100     CONTINUE
015200     .
015300 2000-RECHERCHE-TRANCHE-EXIT.
015400     EXIT.
015500
015600*=================================================================
015700 3000-CALCUL-IMPOT.
015800* SI LA BOUCLE EST SORTIE SANS TROUVER DE TRANCHE (NE DEVRAIT
015900* JAMAIS ARRIVER, LA DERNIERE TRANCHE N'A PAS DE PLAFOND), ON
016000* SE RABAT SUR LA DERNIERE LIGNE DU BAREME
016100     IF TAX-BAREME-IDX > 5
016200        SET TAX-BAREME-IDX TO 5
016300     END-IF
016400
016500     COMPUTE TAXCA-OUT-IMPOT ROUNDED =                             TK-0955
016600           (TAXCA-IN-TAXABLE - TAX-SEUIL(TAX-BAREME-IDX))
016700            * TAX-TAUX(TAX-BAREME-IDX)
016800            + TAX-IMPOT-SEUIL(TAX-BAREME-IDX)
016900     .
017000 3000-CALCUL-IMPOT-EXIT.
017100     EXIT.
017200
017300 END PROGRAM TAXCALC.
