000100*********************************************************
000200* PROGRAMME RUNCTL                                       *
000300* LANGAGE COBOL                                          *
000400*                                                         *
000500* PILOTE DE LA PASSE QUOTIDIENNE DE DEPOUILLEMENT DES      *
000600* RELEVES DE COMPTE : CONSTITUE LA TABLE DES MOTS-CLES     *
000700* D'EXONERATION (DEFAUTS + FICHIER CLIENT), APPELLE         *
000800* STMTPROC POUR CHAQUE RELEVE DE LA LISTE DE TRAVAIL,      *
000900* CUMULE LE REVENU IMPOSABLE D'UN RELEVE A L'AUTRE ET       *
001000* APPELLE TAXCALC POUR IMPRIMER L'IMPOT DU APRES CHAQUE     *
001100* RELEVE TRAITE.                                           *
001200*                                                         *
001300*********************************************************
001400
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.    RUNCTL.
001700 AUTHOR.        R K MILLS.
001800 INSTALLATION.  DIRECTION DES SYSTEMES BANCAIRES - ATELIER
001900                 RELEVES ET FISCALITE.
002000 DATE-WRITTEN.  14/02/1994.
002100 DATE-COMPILED.
002200 SECURITY.      DIFFUSION RESTREINTE - USAGE INTERNE ATELIER
002300                 RELEVES ET FISCALITE UNIQUEMENT.
002400
002500*----------------------------------------------------------------*
002600* JOURNAL DES MODIFICATIONS                                     *
002700*----------------------------------------------------------------*
002800* 14/02/1994 RKM TK-0417  CREATION DU PROGRAMME - SAISIE DES     *
002900*                         MOTS-CLES AU CLAVIER, UN RELEVE PAR    *
003000*                         EXECUTION.                             *
003100* 22/07/1996 RKM TK-0803  LA LISTE DES RELEVES A TRAITER EST     *
003200*                         DESORMAIS LUE SUR UN FICHIER DE        *
003300*                         TRAVAIL (WORKLIST-FILE) AU LIEU D'UNE  *
003400*                         SAISIE INTERACTIVE RELEVE PAR RELEVE.  *
003500* 04/03/2003 GFN TK-1734  LES MOTS-CLES NE SONT PLUS SAISIS AU   *
003600*                         CLAVIER : CONSTRUCTION DE LA TABLE A   *
003700*                         PARTIR DES DEFAUTS DE L'ATELIER ET DU  *
003800*                         FICHIER CLIENT KEYWORD-FILE, CHAQUE    *
003900*                         ENTREE CLIENT ETANT STOCKEE TELLE QUE  *
004000*                         SAISIE ET AVEC INITIALE MAJUSCULE.     *
004100* 19/01/1999 LDC TK-1301  PASSAGE AN 2000 - REVUE GENERALE, AUCUNE*
004200*                         ZONE DATE A 2 CHIFFRES DANS CE         *
004300*                         PROGRAMME.                             *
004400* 01/07/2023 BEP TK-2041  REVUE POUR L'EXERCICE 2023-24 (BORNE   *
004500*                         DE DATE REPORTEE DANS STMTPROC).       *
004600* 14/09/2023 BEP TK-2045  RELECTURE - AUCUNE ANOMALIE RELEVEE.   *
004700*----------------------------------------------------------------*
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     CLASS CLASSE-MINUSCULE IS 'a' THRU 'z'.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT  KEYWORD-FILE  ASSIGN  TO  KWFIN
005700                            ORGANIZATION LINE SEQUENTIAL
005800                            FILE STATUS  KEY-FS.
005900
006000     SELECT  WORKLIST-FILE ASSIGN  TO  WRKIN                      TK-0803 
006100                            ORGANIZATION LINE SEQUENTIAL
006200                            FILE STATUS  WRK-FS.
006300
006400     SELECT  REPORT-FILE   ASSIGN  TO  RPTOUT
006500                            ORGANIZATION LINE SEQUENTIAL
006600                            FILE STATUS  RAPPORT-FS.
006700
006800*----------------------------------------------------------------*
006900 DATA DIVISION.
007000*----------------------------------------------------------------*
007100 FILE SECTION.
007200 FD  KEYWORD-FILE
007300     RECORD  CONTAINS 30 CHARACTERS
007400     DATA RECORD  KWL-KEYWORD-REC.
007500 COPY XKWTAB.
007600
007700 FD  WORKLIST-FILE
007800     RECORD  CONTAINS 64 CHARACTERS
007900     DATA RECORD  WRK-LINE-REC.
008000 COPY XWRKLIN.
008100
008200* REPORT-FILE EST OUVERT ICI, EN DEBUT DE PASSE, ET RESTE OUVERT
008300* PENDANT TOUT LE TRAITEMENT DE LA LISTE DE TRAVAIL - STMTPROC
008400* Y ECRIT SES LIGNES DE DETAIL ET DE SYNTHESE SUR LE MEME
008500* CONNECTEUR EXTERNAL.
008600 FD  REPORT-FILE EXTERNAL
008700     RECORD  CONTAINS 136 CHARACTERS
008800     DATA RECORD  RPT-LINE-REC.
008900 COPY XSUMLIN.
009000
009100*----------------------------------------------------------------*
009200 WORKING-STORAGE SECTION.
009300*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
009400 01  SLATVARS              PIC X(122)                 VALUE 'SLAT
009500-    'VARS START: DATEUPD TIMEUPD PROGRAMMERNAME MODNAME LVNO UPNO
009600-    ' DATA-SET-NAME-FOR-THE-LIBRARIAN-MASTER-FILESLAT VARS END'.
009700
009800 01  VERSION                PIC X(23) VALUE 'RUNCTL   06 DU 230914'.
009900
010000 01  KEY-FS                 PIC XX.
010100 01  WRK-FS                 PIC XX.
010200 01  RAPPORT-FS             PIC XX EXTERNAL.
010300
010400* INDICE DE BOUCLAGE SUR LA TABLE DES DEFAUTS - NIVEAU 77, HORS DE
010500* TOUT GROUPE, COMME LES AUTRES COMPTEURS ISOLES DE CE PROGRAMME
010600 77  W-IDX-DEF               PIC S9(4) COMP.
010700* ZONE DE TRAVAIL POUR L'ENTREE EN COURS D'AJOUT A KWL-TABLE-AREA
010800 01  W-MOTCLE-A-AJOUTER      PIC X(20).
010900
011000* COPIE DE TRAVAIL DU MOT-CLE LU ET VUE CARACTERE PAR CARACTERE
011100* UTILISEE POUR LA MISE EN MAJUSCULE DE L'INITIALE
011200 01  W-MOTCLE-LU             PIC X(20).
011300 01  W-MOTCLE-LU-R           REDEFINES W-MOTCLE-LU.
011400     05  W-MOTCLE-LU-CAR     OCCURS 20 TIMES
011500                              PIC X(01).
011600 01  W-MOTCLE-MAJ            PIC X(20).
011700 01  W-MOTCLE-MAJ-R          REDEFINES W-MOTCLE-MAJ.
011800     05  W-MOTCLE-MAJ-CAR    OCCURS 20 TIMES
011900                              PIC X(01).
012000 01  W-PREMIER-CAR           PIC X(01).
012100
012200* REVENU IMPOSABLE CUMULE D'UN RELEVE A L'AUTRE DANS LA PASSE -
012300* VUE NUMERIQUE ALTERNATIVE CONSERVEE POUR LES CONTROLES DE
012400* VRAISEMBLANCE DEMANDES PAR L'ATELIER (CF JOURNAL CI-DESSUS)
012500 01  W-CUMUL-TAXABLE         PIC S9(9)V99 VALUE 0.
012600 01  W-CUMUL-TAXABLE-R       REDEFINES W-CUMUL-TAXABLE
012700                              PIC S9(11).
012800
012900 01  W-LIGNE-SORTIE          PIC X(132).
013000
013100* MISE EN FORME DES MONTANTS IMPRIMES SUR LES LIGNES DE CUMUL
013200* (PAS DE SIGNE '$' SUR CES DEUX LIGNES, CF CAHIER DES CHARGES)
013300 01  W-MONTANT-A-FORMATER    PIC S9(9)V99.
013400 01  W-MONTANT-EDIT2         PIC Z(8)9.99.
013500 01  W-MONTANT-TXT           PIC X(15).
013600
013700*----------------------------------------------------------------*
013800* ZONES DE LIAISON VERS LES SOUS-PROGRAMMES APPELES - CONSERVEES
013900* EN WORKING-STORAGE CAR CE PROGRAMME EST L'APPELANT DES DEUX.
014000 COPY XRUNCA.
014100 COPY XTAXCA.
014200
014300*----------------------------------------------------------------*
014400 PROCEDURE DIVISION.
014500*=================================================================
014600 0100-ENTREE.
014700     PERFORM 0200-OUVERTURE-FICHIERS
014800        THRU 0200-OUVERTURE-FICHIERS-EXIT
014900
015000     MOVE 0                   TO W-CUMUL-TAXABLE
015100
015200     PERFORM 0300-CONSTRUCTION-MOTCLES
015300        THRU 0300-CONSTRUCTION-MOTCLES-EXIT
015400
015500     PERFORM 1000-TRAITEMENT-RELEVES
015600        THRU 1000-TRAITEMENT-RELEVES-EXIT
015700
015800     CLOSE WORKLIST-FILE
015900     CLOSE REPORT-FILE
016000
016100     GOBACK
016200     .
016300 0100-ENTREE-EXIT.
016400     EXIT.
016500
016600*=================================================================
016700 0200-OUVERTURE-FICHIERS.
016800     OPEN INPUT   KEYWORD-FILE
016900     OPEN INPUT   WORKLIST-FILE
017000     OPEN OUTPUT  REPORT-FILE
017100     .
017200 0200-OUVERTURE-FICHIERS-EXIT.
017300     EXIT.
017400
017500*=================================================================
017600* 0300-CONSTRUCTION-MOTCLES : LA TABLE PARTAGEE KWL-TABLE-AREA
017700* EST REBATIE A CHAQUE PASSE A PARTIR DE LA LISTE LIVREE PAR
017800* DEFAUT AVEC L'APPLICATION PUIS DES EVENTUELS AJOUTS CLIENT DU
017900* FICHIER KEYWORD-FILE - CHAQUE AJOUT CLIENT EST STOCKE DEUX
018000* FOIS : TEL QUE SAISI ET AVEC SON INITIALE MISE EN MAJUSCULE.
018100*=================================================================
018200 0300-CONSTRUCTION-MOTCLES.                                       TK-1734 
018300     MOVE 0                   TO KWL-KEYWORD-COUNT
018400
018500     PERFORM 0310-COPIER-DEFAUTS
018600        THRU 0310-COPIER-DEFAUTS-EXIT
018700        VARYING W-IDX-DEF FROM 1 BY 1
018800        UNTIL W-IDX-DEF > KWL-DEFAULT-KEYWORD-COUNT
018900
019000     PERFORM 0320-LIRE-MOTCLES-FICHIER
019100        THRU 0320-LIRE-MOTCLES-FICHIER-EXIT
019200        UNTIL KEY-FS = '10'
019300
019400     CLOSE KEYWORD-FILE
019500     .
019600 0300-CONSTRUCTION-MOTCLES-EXIT.
019700     EXIT.
019800
019900 0310-COPIER-DEFAUTS.
020000     MOVE KWL-DEFAULT-KEYWORD-TAB(W-IDX-DEF)
020100                               TO W-MOTCLE-A-AJOUTER
020200     PERFORM 0330-AJOUTER-MOTCLE
020300        THRU 0330-AJOUTER-MOTCLE-EXIT
020400     .
020500 0310-COPIER-DEFAUTS-EXIT.
020600     EXIT.
020700
020800 0320-LIRE-MOTCLES-FICHIER.
020900     READ KEYWORD-FILE
021000        AT END MOVE '10'      TO KEY-FS
021100     END-READ
021200     IF KEY-FS NOT = '10'
021300        MOVE KWL-KEYWORD-TEXT  TO W-MOTCLE-LU
021400        MOVE W-MOTCLE-LU       TO W-MOTCLE-A-AJOUTER
021500        PERFORM 0330-AJOUTER-MOTCLE
021600           THRU 0330-AJOUTER-MOTCLE-EXIT
021700
021800        PERFORM 0340-CAPITALISER-PREMIER
021900           THRU 0340-CAPITALISER-PREMIER-EXIT
022000        MOVE W-MOTCLE-MAJ      TO W-MOTCLE-A-AJOUTER
022100        PERFORM 0330-AJOUTER-MOTCLE
022200           THRU 0330-AJOUTER-MOTCLE-EXIT
022300     END-IF
022400     .
022500 0320-LIRE-MOTCLES-FICHIER-EXIT.
022600     EXIT.
022700
022800 0330-AJOUTER-MOTCLE.
022900     IF KWL-KEYWORD-COUNT < 200
023000        ADD 1                 TO KWL-KEYWORD-COUNT
023100        MOVE W-MOTCLE-A-AJOUTER
023200                               TO KWL-KEYWORD-TAB(KWL-KEYWORD-COUNT)
023300     END-IF
023400     .
023500 0330-AJOUTER-MOTCLE-EXIT.
023600     EXIT.
023700
023800 0340-CAPITALISER-PREMIER.
023900     MOVE W-MOTCLE-LU         TO W-MOTCLE-MAJ
024000     MOVE W-MOTCLE-LU-CAR(1)  TO W-PREMIER-CAR
024100     IF W-PREMIER-CAR IS CLASSE-MINUSCULE
024200        INSPECT W-PREMIER-CAR CONVERTING
024300           'abcdefghijklmnopqrstuvwxyz'
024400           TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
024500     END-IF
024600     MOVE W-PREMIER-CAR       TO W-MOTCLE-MAJ-CAR(1)
024700     .
024800 0340-CAPITALISER-PREMIER-EXIT.
024900     EXIT.
025000
025100*=================================================================
025200* 1000-TRAITEMENT-RELEVES : UN APPEL A STMTPROC PAR LIGNE DU
025300* FICHIER DE TRAVAIL, CUMUL DU REVENU IMPOSABLE, PUIS APPEL A
025400* TAXCALC ET IMPRESSION DES DEUX LIGNES DE CUMUL.
025500*=================================================================
025600 1000-TRAITEMENT-RELEVES.
025700     PERFORM 1100-LIRE-WORKLIST
025800        THRU 1100-LIRE-WORKLIST-EXIT
025900        UNTIL WRK-FS = '10'
026000     .
026100 1000-TRAITEMENT-RELEVES-EXIT.
026200     EXIT.
026300
026400 1100-LIRE-WORKLIST.
026500     READ WORKLIST-FILE
026600        AT END MOVE '10'      TO WRK-FS
026700     END-READ
026800     IF WRK-FS NOT = '10'
026900        PERFORM 1200-TRAITER-UN-RELEVE
027000           THRU 1200-TRAITER-UN-RELEVE-EXIT
027100     END-IF
027200     .
027300 1100-LIRE-WORKLIST-EXIT.
027400     EXIT.
027500
027600 1200-TRAITER-UN-RELEVE.
027700     MOVE WRK-LINE-FICHIER    TO STMCA-IN-FICHIER
027800     MOVE 00                  TO STMCA-CR
027900     MOVE 00                  TO STMCA-RC
028000
028100     CALL 'STMTPROC' USING STMCA-IN STMCA-OUT STMCA-CR STMCA-RC
028200
028300* UN RELEVE ILLISIBLE (STMCA-CR NON NUL) CONTRIBUE POUR 0.00 AU
028400* REVENU IMPOSABLE CUMULE - LA PASSE SE POURSUIT SUR LE RELEVE
028500* SUIVANT DE LA LISTE DE TRAVAIL.
028600     IF STMCA-CR NOT > ZERO
028700        ADD STMCA-OUT-TAXABLE TO W-CUMUL-TAXABLE
028800     END-IF
028900
029000     MOVE W-CUMUL-TAXABLE     TO TAXCA-IN-TAXABLE
029100     MOVE 00                  TO TAXCA-CR
029200     MOVE 00                  TO TAXCA-RC
029300
029400     CALL 'TAXCALC' USING TAXCA-IN-TAXABLE TAXCA-OUT-IMPOT
029500                          TAXCA-CR TAXCA-RC
029600
029700     PERFORM 2000-IMPRESSION-CUMUL
029800        THRU 2000-IMPRESSION-CUMUL-EXIT
029900     .
030000 1200-TRAITER-UN-RELEVE-EXIT.
030100     EXIT.
030200
030300*=================================================================
030400 2000-IMPRESSION-CUMUL.
030500     MOVE W-CUMUL-TAXABLE     TO W-MONTANT-A-FORMATER
030600     PERFORM 2100-FORMATER-MONTANT
030700        THRU 2100-FORMATER-MONTANT-EXIT
030800     MOVE SPACES               TO W-LIGNE-SORTIE
030900     STRING 'Current taxable income is: ' DELIMITED BY SIZE
031000            W-MONTANT-TXT                 DELIMITED BY SPACE
031100            INTO W-LIGNE-SORTIE
031200     END-STRING
031300     MOVE W-LIGNE-SORTIE       TO RPT-LINE-TEXT
031400     WRITE RPT-LINE-REC
031500
031600     MOVE TAXCA-OUT-IMPOT     TO W-MONTANT-A-FORMATER
031700     PERFORM 2100-FORMATER-MONTANT
031800        THRU 2100-FORMATER-MONTANT-EXIT
031900     MOVE SPACES               TO W-LIGNE-SORTIE
032000     STRING 'Current tax owing: '          DELIMITED BY SIZE
032100            W-MONTANT-TXT                  DELIMITED BY SPACE
032200            INTO W-LIGNE-SORTIE
032300     END-STRING
032400     MOVE W-LIGNE-SORTIE       TO RPT-LINE-TEXT
032500     WRITE RPT-LINE-REC
032600     .
032700 2000-IMPRESSION-CUMUL-EXIT.
032800     EXIT.
032900
033000 2100-FORMATER-MONTANT.
033100     MOVE W-MONTANT-A-FORMATER TO W-MONTANT-EDIT2
033200     MOVE SPACES               TO W-MONTANT-TXT
033300     UNSTRING W-MONTANT-EDIT2 DELIMITED BY ALL SPACE
033400        INTO W-MONTANT-TXT
033500     .
033600 2100-FORMATER-MONTANT-EXIT.
033700     EXIT.
033800
033900 END PROGRAM RUNCTL.
