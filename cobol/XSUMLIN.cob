000100*********************************************************
000200* COPYBOOK XSUMLIN                                       *
000300* LANGAGE COBOL                                          *
000400*                                                         *
000500* LAYOUT DE LA LIGNE D'IMPRESSION DU RAPPORT DE SYNTHESE  *
000600* (DETAIL DES OPERATIONS TAXABLES, BLOC DE SYNTHESE ET    *
000700* LIGNES D'IMPOT CUMULE). PARTAGE ENTRE STMTPROC ET       *
000800* RUNCTL VIA LE FICHIER REPORT-FILE (EXTERNAL).           *
000900*                                                         *
001000* MAJ 1994-02-09 RKM  TK-0417  CREATION DU MEMBRE.        *
001100*********************************************************
001200
001300 01  RPT-LINE-REC.
001400     05  RPT-LINE-TEXT           PIC X(132).
001500     05  FILLER                  PIC X(004).
