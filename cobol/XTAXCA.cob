000100*********************************************************
000200* COPYBOOK XTAXCA                                        *
000300* LANGAGE COBOL                                          *
000400*                                                         *
000500* ZONE DE LIAISON RUNCTL <-> TAXCALC.                     *
000600*   - TAXCA-IN-TAXABLE  : REVENU IMPOSABLE CUMULE.        *
000700*   - TAXCA-OUT-IMPOT   : IMPOT A PAYER CALCULE.          *
000800*   - TAXCA-CR / TAXCA-RC : CODES RETOUR.                 *
000900*                                                         *
001000* MAJ 1994-02-09 RKM  TK-0417  CREATION DU MEMBRE.        *
001100*********************************************************
001200
001300 01  TAXCA-IN-TAXABLE             PIC S9(9)V99.
001400 01  TAXCA-OUT-IMPOT               PIC S9(9)V99.
001500 01  TAXCA-CR                      PIC 99.
001600 01  TAXCA-RC                      PIC 99.
